000100******************************************************************
000200* PROGRAMA    : BANK13                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH (SUBPROGRAMA)                              *
000500* FUNCION     : INGRESO DE EFECTIVO (DEPOSITO).  VALIDA LA       *
000600*               PETICION, BLOQUEA/LEE LA CUENTA, AUMENTA EL      *
000700*               SALDO Y ESCRIBE EL MOVIMIENTO EN EL DIARIO.      *
000800* ARCHIVOS    : CUENTAS (MAESTRO DE CUENTAS, E/S)                *
000900*               F-MOVDIARIO (DIARIO DE MOVIMIENTOS, SALIDA)      *
001000* PROGRAMA(S) : NINGUNO (ES CALLED POR EL MOTOR DE PETICIONES)   *
001100******************************************************************
001200*  HISTORIAL DE CAMBIOS                                         *
001300*  ------------------------------------------------------------ *
001400*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001500*  ----------  ----------------  ---------   ---------------    *
001600*  1989-01-30  L.GONZALEZ        REQ-0101   BANK5 VERSION       *
001700*              ORIGINAL (INGRESAR EFECTIVO EN CAJERO)           *
001800*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
001900*  2011-06-06  J.PRADOS          REQ-0601   BANK5 RETIRADO DEL  *
002000*              MENU DE CAJERO; SE CONVIERTE EN BANK13,          *
002100*              DEPOSITO DEL NUCLEO DE TRASPASOS.  SE ELIMINA LA *
002200*              PANTALLA; EL IMPORTE LLEGA POR LINKAGE.          *
002300*  2011-07-12  J.PRADOS          REQ-0602   EL SALDO PASA DE    *
002400*              FICHERO DE MOVIMIENTOS A CAMPO EN EL MAESTRO DE  *
002500*              CUENTAS (ACCT-BALANCE), YA NO SE RECALCULA       *
002600*              BARRIENDO EL DIARIO.                             *
002700*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJOS DE   *
002800*              AMBITO (WS-/LK-) QUE ESTA CASA NUNCA HA USADO.   *
002900*  2026-08-10  A.SASTRE          REQ-0745   LOS DOS "FORZAR      *
003000*              CREACION" (CUENTAS Y DIARIO) Y LA OBTENCION DE   *
003100*              FECHA/TIMESTAMP PASAN A PARRAFOS INVOCADOS CON   *
003200*              PERFORM ... THRU ..., EN VEZ DE CODIGO REPETIDO  *
003300*              EN LINEA.                                        *
003400*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
003500*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
003600*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
003700*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
003800*              SIN CONDICION, COMO EN BANK1-BANK10.              *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     BANK13.
004200 AUTHOR.         J. PRADOS.
004300 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
004400 DATE-WRITTEN.   06/06/2011.
004500 DATE-COMPILED.
004600 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
005100*    TRASPASOS, AUNQUE ESTE SUBPROGRAMA NO TENGA PANTALLA PROPIA.
005200 SPECIAL-NAMES.
005300     CRT STATUS IS KEYBOARD-STATUS.
005400 
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    MAESTRO DE CUENTAS: SE LEE LA CUENTA A ABONAR Y SE REESCRIBE
005800*    CON EL SALDO ACTUALIZADO.
005900     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
006000     ORGANIZATION IS INDEXED
006100     ACCESS MODE IS DYNAMIC
006200     RECORD KEY IS ACCT-NUMBER
006300     FILE STATUS IS FS-CUENTAS.
006400 
006500*    DIARIO DE MOVIMIENTOS: SE AÑADE UN REGISTRO DE TIPO DEPOSIT
006600*    POR CADA INGRESO ACEPTADO.
006700     SELECT OPTIONAL F-MOVDIARIO ASSIGN TO DISK
006800     ORGANIZATION IS INDEXED
006900     ACCESS MODE IS DYNAMIC
007000     RECORD KEY IS TRN-ID
007100     FILE STATUS IS FS-MOVDIARIO.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  CUENTAS
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "cuentas.ubd".
007800     COPY ACCTREC.
007900 
008000 FD  F-MOVDIARIO
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID IS "movdiario.ubd".
008300     COPY TRNREC.
008400 
008500 WORKING-STORAGE SECTION.
008600*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
008700*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
008800*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
008900 01  KEYBOARD-STATUS               PIC 9(04).
009000 01  CHECKERR                     PIC X(24).
009100 77  FS-CUENTAS                   PIC X(02).
009200 77  FS-MOVDIARIO                 PIC X(02).
009300 
009400*    BLOQUE DE FECHA/HORA DEL SISTEMA.
009500 01  CAMPOS-FECHA.
009600     05  FECHA.
009700         10  ANO                  PIC 9(04).
009800         10  MES                  PIC 9(02).
009900         10  DIA                  PIC 9(02).
010000     05  HORA.
010100         10  HORAS                PIC 9(02).
010200         10  MINUTOS              PIC 9(02).
010300         10  SEGUNDOS             PIC 9(02).
010400         10  MILISEGUNDOS         PIC 9(02).
010500     05  DIF-GMT                  PIC S9(04).
010600     05  FILLER                   PIC X(02).
010700 
010800*    TIMESTAMP DE CONTABILIZACION DEL DEPOSITO, GRABADO EN
010900*    ACCT-UPDATED-TS Y EN TRN-CREATED-TS DEL MOVIMIENTO.
011000 01  TIMESTAMP-GRUPO.
011100     05  TIMESTAMP             PIC X(14).
011200*    REDEFINICION NUMERICA DEL TIMESTAMP DE CONTABILIZACION
011300     05  TIMESTAMP-R REDEFINES TIMESTAMP.
011400         10  TS-YYYY               PIC 9(04).
011500         10  TS-MM                 PIC 9(02).
011600         10  TS-DD                 PIC 9(02).
011700         10  TS-HH                 PIC 9(02).
011800         10  TS-MI                 PIC 9(02).
011900         10  TS-SS                 PIC 9(02).
012000     05  FILLER                   PIC X(02).
012100 
012200*    SECUENCIAL DE MOVIMIENTO DENTRO DEL IDENTIFICADOR GENERADO.
012300 77  TRN-SECUENCIAL            PIC 9(09) COMP.
012400*    IDENTIFICADOR UNICO DEL MOVIMIENTO (PREFIJO "D"=DEPOSITO).
012500 77  MOV-ID-GEN                    PIC X(36).
012600 
012700*    REDEFINICION PARA VALIDAR EL FORMATO DEL NUMERO DE CUENTA
012800*    RECIBIDO (PREFIJO FIJO "001" + FECHA AAMMDD + SECUENCIA)
012900 01  ACCT-NUMBER-GRUPO.
013000     05  ACCT-NUMBER-COPIA     PIC X(14).
013100     05  ACCT-NUMBER-COPIA-R REDEFINES ACCT-NUMBER-COPIA.
013200         10  ACCT-PREFIJO          PIC X(03).
013300         10  ACCT-FECHA-AAMMDD     PIC 9(06).
013400         10  ACCT-SECUENCIA        PIC 9(05).
013500     05  FILLER                   PIC X(02).
013600 
013700*    REDEFINICION DEL SALDO PARA EL DIAGNOSTICO DE ERROR
013800 01  SALDO-TRAZA-GRUPO.
013900     05  SALDO-TRAZA           PIC S9(13)V99 COMP-3.
014000     05  SALDO-TRAZA-R REDEFINES SALDO-TRAZA.
014100         10  SALDO-TRAZA-BYTES     PIC X(08).
014200     05  FILLER                   PIC X(02).
014300 
014400 LINKAGE SECTION.
014500*    NUMERO DE CUENTA E IMPORTE A INGRESAR.
014600 01  PETICION-SALDO.
014700     05  ACCT-NUMBER-E           PIC X(14).
014800     05  AMOUNT                PIC S9(13)V99 COMP-3.
014900     05  FILLER                   PIC X(02).
015000*    RESPUESTA DEVUELTA AL MOTOR DE PETICIONES.
015100 01  RESPUESTA-SALDO.
015200     05  RETURN-CODE           PIC 9(02).
015300     05  RETURN-MSG            PIC X(30).
015400     05  AMOUNT-OUT            PIC S9(13)V99 COMP-3.
015500     05  BALANCE-OUT           PIC S9(13)V99 COMP-3.
015600     05  FILLER                   PIC X(02).
015700 
015800 PROCEDURE DIVISION USING PETICION-SALDO RESPUESTA-SALDO.
015900*    VALIDA QUE HAYA NUMERO DE CUENTA, IMPORTE POSITIVO Y
016000*    FORMATO DE CUENTA CORRECTO ANTES DE TOCAR NINGUN FICHERO.
016100 100-VALIDAR-PETICION.
016200     INITIALIZE RESPUESTA-SALDO.
016300 
016400*    SIN CUENTA O CON IMPORTE CERO/NEGATIVO NO HAY NADA QUE
016500*    INGRESAR; SE RECHAZA ANTES DE ABRIR NINGUN FICHERO.
016600     IF ACCT-NUMBER-E = SPACES OR AMOUNT NOT > 0
016700         MOVE 10 TO RETURN-CODE
016800         MOVE "INVALID REQUEST" TO RETURN-MSG
016900         GO TO 900-FIN.
017000 
017100*    EL PREFIJO "001" ES EL UNICO QUE EMITE BANK12; CUALQUIER
017200*    OTRO PREFIJO INDICA UNA CUENTA MAL FORMADA O DE OTRO BANCO.
017300     MOVE ACCT-NUMBER-E TO ACCT-NUMBER-COPIA.
017400     IF ACCT-PREFIJO NOT = "001"
017500         MOVE 11 TO RETURN-CODE
017600         MOVE "INVALID ACCOUNT NUMBER FORMAT" TO RETURN-MSG
017700         GO TO 900-FIN.
017800 
017900*    LEE LA CUENTA A ABONAR; SI NO EXISTE EN EL MAESTRO, SE
018000*    RECHAZA LA PETICION SIN GENERAR MOVIMIENTO.
018100 200-LEER-CUENTA.
018200     PERFORM 960-FORZAR-CREACION-CUENTAS
018300         THRU 960-FORZAR-CREACION-CUENTAS.
018400 
018500*    ABRE EL MAESTRO EN I-O: SE REESCRIBIRA EL REGISTRO DE LA
018600*    CUENTA ABONADA MAS ADELANTE, EN ESTA MISMA APERTURA.
018700     OPEN I-O CUENTAS.
018800     IF FS-CUENTAS NOT = "00"
018900         GO TO 9900-PSYS-ERR.
019000 
019100*    POR CLAVE DIRECTA, SIN BARRIDO: LAS CUENTAS SON INDEXADAS
019200*    POR ACCT-NUMBER.
019300     MOVE ACCT-NUMBER-E TO ACCT-NUMBER.
019400     READ CUENTAS INVALID KEY GO TO 250-CUENTA-NO-EXISTE.
019500 
019600*    SUMA EL IMPORTE AL SALDO (CON REDONDEO A 2 DECIMALES, REGLA
019700*    MONEYUTILS) Y REESCRIBE EL MAESTRO CON EL NUEVO SALDO.
019800 300-ACTUALIZAR-SALDO.
019900     PERFORM 950-OBTENER-TIMESTAMP THRU 950-OBTENER-TIMESTAMP.
020000 
020100*    ROUNDED EVITA QUE SE PIERDAN CENTIMOS AL SUMAR IMPORTES CON
020200*    MAS DE DOS DECIMALES DE TRABAJO INTERNO.
020300     ADD AMOUNT TO ACCT-BALANCE ROUNDED.
020400     MOVE TIMESTAMP TO ACCT-UPDATED-TS.
020500 
020600*    REESCRIBE LA MISMA FICHA QUE SE ACABA DE LEER; LA CLAVE
020700*    ACCT-NUMBER YA ESTA POSICIONADA POR EL READ ANTERIOR.
020800     REWRITE ACCT-MASTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
020900     CLOSE CUENTAS.
021000 
021100*    ANOTA EL DEPOSITO EN EL DIARIO DE MOVIMIENTOS: ORIGEN EN
021200*    BLANCO (NO HAY CUENTA ORDENANTE EN UN DEPOSITO), DESTINO LA
021300*    CUENTA ABONADA, SIN COMISION.
021400 400-ESCRIBIR-MOVIMIENTO.
021500     PERFORM 970-FORZAR-CREACION-DIARIO
021600         THRU 970-FORZAR-CREACION-DIARIO.
021700 
021800     OPEN I-O F-MOVDIARIO.
021900     IF FS-MOVDIARIO NOT = "00"
022000         GO TO 9900-PSYS-ERR.
022100 
022200*    EL IDENTIFICADOR DEL MOVIMIENTO SE ARMA CON UNA LETRA DE
022300*    TIPO, EL TIMESTAMP Y UN SECUENCIAL EN MEMORIA, PARA QUE
022400*    SEA UNICO AUNQUE DOS DEPOSITOS LLEGUEN EN EL MISMO SEGUNDO.
022500     ADD 1 TO TRN-SECUENCIAL.
022600     STRING "D" TIMESTAMP ACCT-NUMBER-E TRN-SECUENCIAL
022700         DELIMITED BY SIZE INTO MOV-ID-GEN.
022800 
022900*    RELLENA LA FICHA DEL DIARIO: DESTINO LA CUENTA ABONADA,
023000*    ORIGEN EN BLANCO PORQUE UN DEPOSITO NO TIENE ORDENANTE.
023100     MOVE MOV-ID-GEN             TO TRN-ID.
023200     MOVE SPACES                TO TRN-FROM-ACCT-NUMBER.
023300     MOVE ACCT-NUMBER-E        TO TRN-TO-ACCT-NUMBER.
023400     MOVE "DEPOSIT"             TO TRN-TYPE.
023500     MOVE AMOUNT             TO TRN-AMOUNT.
023600     MOVE 0                     TO TRN-FEE.
023700     MOVE TIMESTAMP          TO TRN-CREATED-TS.
023800 
023900     WRITE TRN-JOURNAL-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
024000     CLOSE F-MOVDIARIO.
024100 
024200*    DEPOSITO ACEPTADO: DEVUELVE EL IMPORTE INGRESADO Y EL
024300*    SALDO RESULTANTE.
024400 500-RESPUESTA-OK.
024500     MOVE 0                    TO RETURN-CODE.
024600     MOVE "OK"                 TO RETURN-MSG.
024700     MOVE AMOUNT            TO AMOUNT-OUT.
024800     MOVE ACCT-BALANCE         TO BALANCE-OUT.
024900     GO TO 900-FIN.
025000 
025100*    LA CUENTA INDICADA NO ESTA EN EL MAESTRO.
025200 250-CUENTA-NO-EXISTE.
025300     CLOSE CUENTAS.
025400     MOVE 30 TO RETURN-CODE.
025500     MOVE "ACCOUNT NOT FOUND" TO RETURN-MSG.
025600     GO TO 900-FIN.
025700 
025800*    ERROR DE E/S -- SE TRAZA EL SALDO LEIDO PARA AYUDAR AL
025900*    DIAGNOSTICO (AYUDA A DISTINGUIR UN FALLO ANTES/DESPUES DE
026000*    ACTUALIZAR EL SALDO).
026100 9900-PSYS-ERR.
026200     MOVE "BANK13" TO CHECKERR.
026300     MOVE ACCT-BALANCE TO SALDO-TRAZA.
026400     DISPLAY "BANK13 ERROR FS-CTA=" FS-CUENTAS
026500         " FS-MOV=" FS-MOVDIARIO
026600         " SALDO=" SALDO-TRAZA-BYTES.
026700     MOVE 90 TO RETURN-CODE.
026800     MOVE "INTERNAL ERROR" TO RETURN-MSG.
026900 
027000 900-FIN.
027100     GOBACK.
027200 
027300*    SUBRUTINA COMPARTIDA: TOMA LA FECHA/HORA DEL SISTEMA Y
027400*    ARMA EL TIMESTAMP DE 14 POSICIONES DE CONTABILIZACION.
027500 950-OBTENER-TIMESTAMP.
027600     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
027700 
027800     STRING ANO MES DIA HORAS MINUTOS SEGUNDOS
027900         DELIMITED BY SIZE INTO TIMESTAMP.
028000 
028100*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL MAESTRO DE
028200*    CUENTAS SI AUN NO EXISTE EN DISCO.
028300 960-FORZAR-CREACION-CUENTAS.
028400     OPEN I-O CUENTAS CLOSE CUENTAS.
028500 
028600*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL DIARIO DE
028700*    MOVIMIENTOS SI AUN NO EXISTE EN DISCO.
028800 970-FORZAR-CREACION-DIARIO.
028900     OPEN I-O F-MOVDIARIO CLOSE F-MOVDIARIO.
