000100******************************************************************
000200* PROGRAMA    : BANK12                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH (SUBPROGRAMA)                              *
000500* FUNCION     : GENERADOR DE NUMERO DE CUENTA.  MANTIENE UN      *
000600*               CONTADOR DIARIO POR FECHA; DEVUELVE EL SIGUIENTE *
000700*               NUMERO DE CUENTA PARA LA FECHA RECIBIDA, CON     *
000800*               FORMATO 001 + AAMMDD + SECUENCIA A 5 DIGITOS.    *
000900* ARCHIVOS    : SECCTA (CONTADOR DIARIO DE CUENTAS, E/S)         *
001000* PROGRAMA(S) : NINGUNO (ES CALLED POR BANK11)                   *
001100******************************************************************
001200*  HISTORIAL DE CAMBIOS                                         *
001300*  ------------------------------------------------------------ *
001400*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001500*  ----------  ----------------  ---------   ---------------    *
001600*  1988-11-02  L.GONZALEZ        REQ-0094   BANK2 VERSION       *
001700*              ORIGINAL (CONSULTA DE SALDO POR TARJETA)         *
001800*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
001900*  2011-06-06  J.PRADOS          REQ-0601   BANK2 RETIRADO DEL  *
002000*              MENU DE CAJERO; SE CONVIERTE EN BANK12,          *
002100*              GENERADOR DE NUMERO DE CUENTA DEL NUCLEO DE      *
002200*              TRASPASOS.  EL BARRIDO DE "ULTIMO MOVIMIENTO"    *
002300*              SE SUSTITUYE POR UNA LECTURA DIRECTA POR CLAVE   *
002400*              DEL CONTADOR DIARIO SECCTA.                      *
002500*  2011-07-01  J.PRADOS          REQ-0601   AGREGA REINICIO DEL *
002600*              CONTADOR AL CAMBIAR DE FECHA.                    *
002700*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJOS DE   *
002800*              AMBITO (WS-/LK-) QUE ESTA CASA NUNCA HA USADO.   *
002900*  2026-08-10  A.SASTRE          REQ-0745   EL "FORZAR CREACION" *
003000*              DEL CONTADOR PASA A PARRAFO APARTE, INVOCADO CON *
003100*              PERFORM ... THRU ..., IGUAL QUE EL RESTO DEL     *
003200*              NUCLEO DE TRASPASOS.                             *
003300*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
003400*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
003500*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
003600*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
003700*              SIN CONDICION, COMO EN BANK1-BANK10.              *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     BANK12.
004100 AUTHOR.         J. PRADOS.
004200 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
004300 DATE-WRITTEN.   06/06/2011.
004400 DATE-COMPILED.
004500 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
005000*    TRASPASOS, AUNQUE ESTE GENERADOR NO TENGA PANTALLA PROPIA.
005100 SPECIAL-NAMES.
005200     CRT STATUS IS KEYBOARD-STATUS.
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    UN REGISTRO POR FECHA: GUARDA LA ULTIMA SECUENCIA EMITIDA
005700*    ESE DIA.  CLAVE = FECHA, ASI QUE CADA DIA ARRANCA SU PROPIO
005800*    CONTADOR SIN NECESIDAD DE BARRER NADA.
005900     SELECT OPTIONAL F-SECCTA ASSIGN TO DISK
006000     ORGANIZATION IS INDEXED
006100     ACCESS MODE IS DYNAMIC
006200     RECORD KEY IS SEQ-DATE
006300     FILE STATUS IS FS-SECCTA.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  F-SECCTA
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "seccta.ubd".
007000     COPY SEQREC.
007100 
007200 WORKING-STORAGE SECTION.
007300*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
007400*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
007500*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
007600 01  KEYBOARD-STATUS               PIC 9(04).
007700*    CODIGO DE ESTADO DE LAS OPERACIONES SOBRE EL CONTADOR.
007800 77  FS-SECCTA                    PIC X(02).
007900*    SECUENCIA DEL DIA, YA INCREMENTADA, LISTA PARA FORMATEAR.
008000 77  SECUENCIA-NUEVA           PIC S9(09) COMP-3.
008100 
008200*    PREFIJO FIJO "001" QUE IDENTIFICA AL BANCO EMISOR EN TODO
008300*    NUMERO DE CUENTA DE ESTE NUCLEO.
008400 01  PREFIJO-CUENTA            PIC X(03) VALUE "001".
008500*    AÑO A DOS DIGITOS PARA EL TRAMO AAMMDD DEL NUMERO DE CUENTA.
008600 77  ANO-2DIG                  PIC 9(02) COMP.
008700 
008800*    REDEFINICION DE LA SECUENCIA EN FORMATO IMPRESION 5 DIG.
008900 01  SECUENCIA-GRUPO.
009000     05  SECUENCIA-DISPLAY     PIC 9(09).
009100     05  SECUENCIA-DISPLAY-R REDEFINES SECUENCIA-DISPLAY.
009200         10  FILLER                   PIC 9(04).
009300         10  SECUENCIA-5DIG        PIC 9(05).
009400     05  FILLER                   PIC X(02).
009500 
009600 LINKAGE SECTION.
009700*    FECHA DE HOY, YA DESCOMPUESTA POR EL PROGRAMA LLAMADOR.
009800 01  FECHA-HOY-GRUPO.
009900     05  FECHA-HOY             PIC 9(08).
010000     05  FECHA-HOY-R REDEFINES FECHA-HOY.
010100         10  FECHA-HOY-YYYY        PIC 9(04).
010200         10  FECHA-HOY-MM          PIC 9(02).
010300         10  FECHA-HOY-DD          PIC 9(02).
010400     05  FILLER                   PIC X(02).
010500 
010600*    NUMERO DE CUENTA EMITIDO, DEVUELTO AL LLAMADOR.
010700 01  CUENTA-NUEVA-GRUPO.
010800     05  CUENTA-NUEVA-NUM      PIC X(14).
010900     05  FILLER                   PIC X(02).
011000 
011100*    REDEFINICION PARA TRAZAR EN DIAGNOSTICO SOLO EL PREFIJO
011200*    DEL NUMERO DE CUENTA RECIEN EMITIDO
011300 01  CUENTA-NUEVA-R REDEFINES CUENTA-NUEVA-GRUPO.
011400     05  CTA-TRAZA-PREFIJO     PIC X(03).
011500     05  FILLER                   PIC X(13).
011600 
011700 PROCEDURE DIVISION USING FECHA-HOY-GRUPO CUENTA-NUEVA-GRUPO.
011800*    ABRE EL CONTADOR DIARIO, CREANDOLO PRIMERO SI HACE FALTA.
011900 100-ABRIR-CONTADOR.
012000     PERFORM 950-FORZAR-CREACION-SECCTA
012100         THRU 950-FORZAR-CREACION-SECCTA.
012200 
012300     OPEN I-O F-SECCTA.
012400     IF FS-SECCTA NOT = "00"
012500         GO TO 9900-PSYS-ERR.
012600 
012700*    BUSCA EL REGISTRO DE HOY POR CLAVE (=FECHA).  SI EXISTE,
012800*    SE INCREMENTA SU SECUENCIA; SI NO EXISTE, ES LA PRIMERA
012900*    PETICION DE ALTA DEL DIA Y SE ARRANCA EL CONTADOR EN 1.
013000 200-LEER-CONTADOR.
013100     MOVE FECHA-HOY-YYYY TO SEQ-DATE-YYYY.
013200     MOVE FECHA-HOY-MM   TO SEQ-DATE-MM.
013300     MOVE FECHA-HOY-DD   TO SEQ-DATE-DD.
013400 
013500     READ F-SECCTA INVALID KEY GO TO 250-PRIMERA-DEL-DIA.
013600 
013700     ADD 1 TO SEQ-LAST-NUMBER GIVING SECUENCIA-NUEVA.
013800     MOVE SECUENCIA-NUEVA TO SEQ-LAST-NUMBER.
013900     REWRITE SEQ-COUNTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
014000     GO TO 300-EMITIR-NUMERO.
014100 
014200*    NO HABIA REGISTRO PARA LA FECHA RECIBIDA: ES LA PRIMERA
014300*    CUENTA QUE SE DA DE ALTA ESTE DIA.
014400 250-PRIMERA-DEL-DIA.
014500     MOVE 1 TO SEQ-LAST-NUMBER.
014600     MOVE 1 TO SECUENCIA-NUEVA.
014700     WRITE SEQ-COUNTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
014800 
014900*    COMPONE EL NUMERO DE CUENTA DEFINITIVO: PREFIJO + AAMMDD A
015000*    DOS DIGITOS DE AÑO + SECUENCIA A CINCO DIGITOS.
015100 300-EMITIR-NUMERO.
015200     MOVE SECUENCIA-NUEVA TO SECUENCIA-DISPLAY.
015300     COMPUTE ANO-2DIG = FUNCTION MOD(FECHA-HOY-YYYY, 100).
015400 
015500*    FORMATO: 001 + AAMMDD (AA = 2 ULTIMOS DIGITOS) + SECUENCIA
015600     STRING PREFIJO-CUENTA
015700            ANO-2DIG FECHA-HOY-MM FECHA-HOY-DD
015800            SECUENCIA-5DIG
015900         DELIMITED BY SIZE INTO CUENTA-NUEVA-NUM.
016000 
016100     DISPLAY "BANK12 EMITIDA CUENTA PREFIJO="
016200         CTA-TRAZA-PREFIJO.
016300 
016400     CLOSE F-SECCTA.
016500     GO TO 900-FIN.
016600 
016700*    ERROR DE E/S SOBRE EL CONTADOR -- SE DEVUELVE CUENTA EN
016800*    BLANCO; BANK11 LO TRATA COMO FALLO INTERNO.
016900 9900-PSYS-ERR.
017000     DISPLAY "BANK12 ERROR FS-SECCTA=" FS-SECCTA.
017100     CLOSE F-SECCTA.
017200     MOVE SPACES TO CUENTA-NUEVA-NUM.
017300 
017400 900-FIN.
017500     GOBACK.
017600 
017700*    SUBRUTINA COMPARTIDA: EN UN ARRANQUE LIMPIO EL CONTADOR
017800*    TODAVIA NO EXISTE EN DISCO; ABRIR EN I-O Y CERRAR ACTO
017900*    SEGUIDO LO CREA VACIO SIN TOCAR SU CONTENIDO SI YA EXISTIA.
018000 950-FORZAR-CREACION-SECCTA.
018100     OPEN I-O F-SECCTA CLOSE F-SECCTA.
