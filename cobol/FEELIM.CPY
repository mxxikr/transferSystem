000100******************************************************************
000200* COPYBOOK     : FEELIM                                        *
000300* APLICACION   : XFER - NUCLEO DE CUENTAS Y TRASPASOS            *
000400* DESCRIPCION  : TABLA DE PARAMETROS DE EXPLOTACION -- TASA DE   *
000500*                COMISION DE TRASPASO, LIMITES DIARIOS DE        *
000600*                REINTEGRO Y TRASPASO, Y PARAMETROS DE PAGINADO  *
000700*                DEL HISTORICO DE MOVIMIENTOS.  VALORES FIJADOS  *
000800*                AQUI A FALTA DE UNA TABLA DE PARAMETROS EN      *
000900*                DISCO; REVISAR CON EL AREA DE NEGOCIO SI SE     *
001000*                MODIFICA LA TASA O LOS LIMITES.                 *
001100******************************************************************
001200*  HISTORIAL DE CAMBIOS                                         *
001300*  ------------------------------------------------------------ *
001400*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001500*  ----------  ----------------  ---------   ---------------    *
001600*  2002-05-09  M.SOLANAS         REQ-0402   VERSION ORIGINAL    *
001700*  2009-10-03  J.PRADOS          REQ-0512   AGREGA PAGINADO     *
001800*              DE HISTORICO (TAMANO POR DEFECTO Y MAXIMO)       *
001900*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJO DE    *
002000*              AMBITO (WS-) QUE ESTA CASA NUNCA HA USADO.       *
002100******************************************************************
002200 01  TRANSFER-POLICY-TABLE.
002300*    TASA DE COMISION DE TRASPASO -- 1% REPRESENTATIVO
002400     05  POL-FEE-RATE               PIC 9V9(4)     VALUE 0.0100.
002500*    LIMITE DIARIO DE REINTEGRO POR CUENTA
002600     05  POL-WITHDRAW-DAILY-LIMIT   PIC S9(13)V99 COMP-3
002700                                        VALUE 1000000.00.
002800*    LIMITE DIARIO DE TRASPASO POR CUENTA ORDENANTE
002900     05  POL-TRANSFER-DAILY-LIMIT   PIC S9(13)V99 COMP-3
003000                                        VALUE 1000000.00.
003100*    TAMANO DE PAGINA POR DEFECTO DEL HISTORICO
003200     05  POL-DEFAULT-PAGE-SIZE      PIC 9(03) COMP   VALUE 20.
003300*    TAMANO MAXIMO DE PAGINA PERMITIDO EN EL HISTORICO
003400     05  POL-MAX-PAGE-SIZE          PIC 9(03) COMP   VALUE 100.
003500*    NUMERO DE PAGINA POR DEFECTO (PRIMERA PAGINA = 0)
003600     05  POL-DEFAULT-PAGE-NUMBER    PIC 9(05) COMP   VALUE 0.
003700*    RELLENO DE LA TABLA DE PARAMETROS
003800     05  FILLER                     PIC X(20).
