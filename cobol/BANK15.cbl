000100******************************************************************
000200* PROGRAMA    : BANK15                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH (SUBPROGRAMA)                              *
000500* FUNCION     : TRASPASO ENTRE CUENTAS.  VALIDA LA PETICION,     *
000600*               BLOQUEA AMBAS CUENTAS EN ORDEN ASCENDENTE DE     *
000700*               NUMERO DE CUENTA (EVITA ABRAZO MORTAL), COMPRUEBA*
000800*               ESTADO, MONEDA, LIMITE DIARIO Y SALDO, CALCULA   *
000900*               LA COMISION, ACTUALIZA AMBOS SALDOS Y DOBLE-     *
001000*               CONTABILIZA EL MOVIMIENTO EN EL DIARIO.          *
001100* ARCHIVOS    : CUENTAS (MAESTRO DE CUENTAS, E/S)                *
001200*               F-MOVDIARIO (DIARIO DE MOVIMIENTOS, E/S)         *
001300* PROGRAMA(S) : NINGUNO (ES CALLED POR EL MOTOR DE PETICIONES)   *
001400******************************************************************
001500*  HISTORIAL DE CAMBIOS                                         *
001600*  ------------------------------------------------------------ *
001700*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001800*  ----------  ----------------  ---------   ---------------    *
001900*  1991-05-14  L.GONZALEZ        REQ-0178   BANK10 VERSION      *
002000*              ORIGINAL (EJECUCION DE TRASPASOS PENDIENTES,     *
002100*              PUNTUALES Y MENSUALES, CONTRA FICHERO DE         *
002200*              TRANSFERENCIAS PROGRAMADAS)                      *
002300*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
002400*  2002-05-09  M.SOLANAS         REQ-0402   ORDEN ASCENDENTE DE *
002500*              BLOQUEO DE CUENTAS PARA EVITAR ABRAZO MORTAL     *
002600*              ENTRE TRASPASOS CRUZADOS SIMULTANEOS             *
002700*  2011-06-06  J.PRADOS          REQ-0601   BANK10 RETIRADO DEL *
002800*              PROCESO NOCTURNO DE TRASPASOS PROGRAMADOS; SE    *
002900*              CONVIERTE EN BANK15, TRASPASO INMEDIATO DEL      *
003000*              NUCLEO DE TRASPASOS.  DESAPARECE EL FICHERO DE   *
003100*              TRANSFERENCIAS PROGRAMADAS Y LA DISTINCION       *
003200*              PUNTUAL/MENSUAL; LAS CUENTAS LLEGAN POR LINKAGE. *
003300*  2011-09-02  J.PRADOS          REQ-0614   AGREGA COMISION DE  *
003400*              TRASPASO Y COMPROBACION DE MONEDA/LIMITE DIARIO. *
003500*  2026-08-09  A.SASTRE          REQ-0743   EL BARRIDO DEL      *
003600*              LIMITE DIARIO COMPARABA LA FECHA DE HOY CONTRA   *
003700*              LA HORA DE TRABAJO DEL PROGRAMA EN VEZ DE LA     *
003800*              FECHA DE ALTA DEL PROPIO MOVIMIENTO LEIDO; EL    *
003900*              LIMITE NUNCA SE LLEGABA A APLICAR.  AHORA        *
004000*              COMPARA CONTRA LA FECHA TRN-CREATED DEL DIARIO.  *
004100*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJOS DE   *
004200*              AMBITO (WS-/LK-) QUE ESTA CASA NUNCA HA USADO.   *
004300*  2026-08-10  A.SASTRE          REQ-0747   LA COMISION SE      *
004400*              CALCULABA SIN COMPROBAR NUNCA EL RESULTADO.      *
004500*              AGREGA RECHAZO "INVALID FEE" (COD. 52) SI LA     *
004600*              COMISION CALCULADA SALE NULA O NEGATIVA, PARA    *
004700*              CUBRIR EL SUPUESTO DE UNA TASA DE LA TABLA        *
004800*              FEELIM MAL CARGADA.                              *
004900*  2026-08-10  A.SASTRE          REQ-0745   LA OBTENCION DE     *
005000*              FECHA/TIMESTAMP Y LOS DOS "FORZAR CREACION"      *
005100*              PASAN A PARRAFOS INVOCADOS CON PERFORM ... THRU   *
005200*              ..., EN VEZ DE CODIGO REPETIDO EN LINEA.          *
005300*  2026-08-10  A.SASTRE          REQ-0748   100-VALIDAR-PETICION*
005400*              DEVOLVIA "INVALID REQUEST" TANTO SI FALTABA UNA  *
005500*              CUENTA COMO SI EL IMPORTE NO ERA POSITIVO.  SE    *
005600*              SEPARA EN DOS RECHAZOS: 10/"INVALID ACCOUNT       *
005700*              NUMBER" (CUENTA ORDENANTE O RECEPTORA EN BLANCO)  *
005800*              Y 11/"INVALID AMOUNT" (IMPORTE NO POSITIVO); SE   *
005900*              RENUMERAN 12 (ANTES 11, MISMA CUENTA) Y 13 (ANTES *
006000*              12, FORMATO DE CUENTA).                          *
006100*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
006200*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
006300*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
006400*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
006500*              SIN CONDICION, COMO EN BANK1-BANK10.              *
006600******************************************************************
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID.     BANK15.
006900 AUTHOR.         J. PRADOS.
007000 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
007100 DATE-WRITTEN.   06/06/2011.
007200 DATE-COMPILED.
007300 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
007400 
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
007800*    TRASPASOS, AUNQUE ESTE SUBPROGRAMA NO TENGA PANTALLA PROPIA.
007900 SPECIAL-NAMES.
008000     CRT STATUS IS KEYBOARD-STATUS.
008100 
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*    MAESTRO DE CUENTAS: SE LEEN Y REESCRIBEN LAS DOS CUENTAS
008500*    IMPLICADAS EN EL TRASPASO.
008600     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
008700     ORGANIZATION IS INDEXED
008800     ACCESS MODE IS DYNAMIC
008900     RECORD KEY IS ACCT-NUMBER
009000     FILE STATUS IS FS-CUENTAS.
009100 
009200*    DIARIO DE MOVIMIENTOS: SE BARRE PARA EL LIMITE DIARIO Y SE
009300*    AÑADE UN UNICO REGISTRO TRANSFER (CON LA COMISION) AL
009400*    ACEPTAR EL TRASPASO.
009500     SELECT OPTIONAL F-MOVDIARIO ASSIGN TO DISK
009600     ORGANIZATION IS INDEXED
009700     ACCESS MODE IS DYNAMIC
009800     RECORD KEY IS TRN-ID
009900     FILE STATUS IS FS-MOVDIARIO.
010000 
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  CUENTAS
010400     LABEL RECORD STANDARD
010500     VALUE OF FILE-ID IS "cuentas.ubd".
010600     COPY ACCTREC.
010700 
010800 FD  F-MOVDIARIO
010900     LABEL RECORD STANDARD
011000     VALUE OF FILE-ID IS "movdiario.ubd".
011100     COPY TRNREC.
011200 
011300 WORKING-STORAGE SECTION.
011400*    TABLA DE PARAMETROS: TASA DE COMISION Y LIMITE DIARIO DE
011500*    TRASPASO.
011600     COPY FEELIM.
011700 
011800*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
011900*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
012000*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
012100 01  KEYBOARD-STATUS               PIC 9(04).
012200 01  CHECKERR                     PIC X(24).
012300 77  FS-CUENTAS                   PIC X(02).
012400 77  FS-MOVDIARIO                 PIC X(02).
012500 
012600*    BLOQUE DE FECHA/HORA DEL SISTEMA.
012700 01  CAMPOS-FECHA.
012800     05  FECHA.
012900         10  ANO                  PIC 9(04).
013000         10  MES                  PIC 9(02).
013100         10  DIA                  PIC 9(02).
013200     05  HORA.
013300         10  HORAS                PIC 9(02).
013400         10  MINUTOS              PIC 9(02).
013500         10  SEGUNDOS             PIC 9(02).
013600         10  MILISEGUNDOS         PIC 9(02).
013700     05  DIF-GMT                  PIC S9(04).
013800     05  FILLER                   PIC X(02).
013900 
014000*    TIMESTAMP DE CONTABILIZACION DEL TRASPASO.
014100 01  TIMESTAMP-GRUPO.
014200     05  TIMESTAMP             PIC X(14).
014300*    REDEFINICION NUMERICA DEL TIMESTAMP DE CONTABILIZACION
014400     05  TIMESTAMP-R REDEFINES TIMESTAMP.
014500         10  TS-YYYY               PIC 9(04).
014600         10  TS-MM                 PIC 9(02).
014700         10  TS-DD                 PIC 9(02).
014800         10  TS-HH                 PIC 9(02).
014900         10  TS-MI                 PIC 9(02).
015000         10  TS-SS                 PIC 9(02).
015100     05  FILLER                   PIC X(02).
015200 
015300*    FECHA DE HOY EN AAAAMMDD, PARA COMPARAR CONTRA LA FECHA DE
015400*    ALTA (TRN-CREATED) DE CADA MOVIMIENTO AL BARRER EL DIARIO.
015500 01  FECHA-HOY-8DIG-GRUPO.
015600     05  FECHA-HOY-8DIG        PIC 9(08).
015700     05  FECHA-HOY-8DIG-R REDEFINES FECHA-HOY-8DIG.
015800         10  FH-YYYY               PIC 9(04).
015900         10  FH-MM                 PIC 9(02).
016000         10  FH-DD                 PIC 9(02).
016100     05  FILLER                   PIC X(02).
016200 
016300*    SALDOS Y COMISION DE TRABAJO DE LA TRANSFERENCIA EN CURSO.
016400 01  TRASPASO-GRUPO.
016500*    CUENTAS ORDENADAS POR CLAVE ASCENDENTE, NO POR PAPEL
016600*    (ORDENANTE/DESTINO), PARA QUE EL BLOQUEO SEA SIEMPRE IGUAL.
016700     05  ACCT-PRIMERA          PIC X(14).
016800     05  ACCT-SEGUNDA          PIC X(14).
016900*    COMISION CALCULADA SOBRE EL IMPORTE A TRASPASAR.
017000     05  COMISION              PIC S9(13)V99 COMP-3.
017100*    TOTAL YA TRASPASADO HOY POR LA CUENTA ORDENANTE.
017200     05  ACUMULADO-HOY         PIC S9(13)V99 COMP-3.
017300     05  FILLER                   PIC X(02).
017400 
017500*    SALDOS LEIDOS EN ORDEN ASCENDENTE DE CLAVE (ANTIBLOQUEO);
017600*    SE GUARDAN AQUI PORQUE EL PAPEL ORDENANTE/DESTINO SE
017700*    RESUELVE DESPUES DE LEER LAS DOS CUENTAS.
017800 01  LECTURA-ASCENDENTE-GRUPO.
017900     05  PRIMERA-BALANCE       PIC S9(13)V99 COMP-3.
018000     05  PRIMERA-STATUS        PIC X(10).
018100     05  PRIMERA-CCY           PIC X(03).
018200     05  SEGUNDA-BALANCE       PIC S9(13)V99 COMP-3.
018300     05  SEGUNDA-STATUS        PIC X(10).
018400     05  SEGUNDA-CCY           PIC X(03).
018500     05  FILLER                   PIC X(02).
018600 
018700*    SECUENCIAL DEL MOVIMIENTO DENTRO DEL IDENTIFICADOR GENERADO.
018800 77  TRN-SECUENCIAL            PIC 9(09) COMP.
018900*    IDENTIFICADOR UNICO DEL MOVIMIENTO (PREFIJO "T"=TRASPASO).
019000 77  MOV-ID-GEN                    PIC X(36).
019100*    SALDO DE LA CUENTA ORDENANTE, YA RESUELTO EL PAPEL.
019200 77  ORD-BALANCE               PIC S9(13)V99 COMP-3.
019300*    SALDO DE LA CUENTA DESTINO, YA RESUELTO EL PAPEL.
019400 77  DST-BALANCE               PIC S9(13)V99 COMP-3.
019500*    MONEDA DE LA CUENTA DESTINO, PARA LA COMPROBACION DE
019600*    MONEDA CONTRA LA CUENTA ORDENANTE.
019700 77  DST-CCY                   PIC X(03).
019800 
019900*    REDEFINICION PARA VALIDAR EL FORMATO DEL NUMERO DE CUENTA
020000*    ORDENANTE (PREFIJO FIJO "001" + FECHA AAMMDD + SECUENCIA)
020100 01  ACCT-NUMBER-GRUPO.
020200     05  ACCT-NUMBER-COPIA     PIC X(14).
020300     05  ACCT-NUMBER-COPIA-R REDEFINES ACCT-NUMBER-COPIA.
020400         10  ACCT-PREFIJO          PIC X(03).
020500         10  ACCT-FECHA-AAMMDD     PIC 9(06).
020600         10  ACCT-SECUENCIA        PIC 9(05).
020700     05  FILLER                   PIC X(02).
020800 
020900 LINKAGE SECTION.
021000*    CUENTA ORDENANTE, CUENTA DESTINO E IMPORTE A TRASPASAR.
021100 01  PETICION-TRASPASO.
021200     05  FROM-ACCT-NUMBER      PIC X(14).
021300     05  TO-ACCT-NUMBER        PIC X(14).
021400     05  AMOUNT                PIC S9(13)V99 COMP-3.
021500     05  FILLER                   PIC X(02).
021600*    RESPUESTA DEVUELTA AL MOTOR DE PETICIONES.
021700 01  RESPUESTA-TRASPASO.
021800     05  RETURN-CODE           PIC 9(02).
021900     05  RETURN-MSG            PIC X(30).
022000     05  FEE-OUT               PIC S9(13)V99 COMP-3.
022100     05  FROM-BALANCE-OUT      PIC S9(13)V99 COMP-3.
022200     05  TO-BALANCE-OUT        PIC S9(13)V99 COMP-3.
022300     05  FILLER                   PIC X(02).
022400 
022500 PROCEDURE DIVISION USING PETICION-TRASPASO
022600                           RESPUESTA-TRASPASO.
022700*    VALIDA QUE HAYA DOS CUENTAS DISTINTAS, IMPORTE POSITIVO Y
022800*    FORMATO DE CUENTA ORDENANTE CORRECTO ANTES DE TOCAR NINGUN
022900*    FICHERO.
023000 100-VALIDAR-PETICION.
023100     INITIALIZE RESPUESTA-TRASPASO.
023200     PERFORM 960-OBTENER-FECHA-HOY THRU 960-OBTENER-FECHA-HOY.
023300 
023400*    A DIFERENCIA DEL INGRESO Y LA RETIRADA (QUE AGRUPAN TODAS
023500*    SUS FALTAS EN UN UNICO "INVALID REQUEST"), EL TRASPASO
023600*    DISTINGUE LA CUENTA AUSENTE DEL IMPORTE INVALIDO, PORQUE
023700*    SON DOS CAMPOS QUE EL ORDENANTE PUEDE CORREGIR POR SEPARADO.
023800     IF FROM-ACCT-NUMBER = SPACES
023900     OR TO-ACCT-NUMBER = SPACES
024000         MOVE 10 TO RETURN-CODE
024100         MOVE "INVALID ACCOUNT NUMBER" TO RETURN-MSG
024200         GO TO 900-FIN.
024300 
024400     IF AMOUNT NOT > 0
024500         MOVE 11 TO RETURN-CODE
024600         MOVE "INVALID AMOUNT" TO RETURN-MSG
024700         GO TO 900-FIN.
024800 
024900     IF FROM-ACCT-NUMBER = TO-ACCT-NUMBER
025000         MOVE 12 TO RETURN-CODE
025100         MOVE "SAME ACCOUNT TRANSFER" TO RETURN-MSG
025200         GO TO 900-FIN.
025300 
025400     MOVE FROM-ACCT-NUMBER TO ACCT-NUMBER-COPIA.
025500     IF ACCT-PREFIJO NOT = "001"
025600         MOVE 13 TO RETURN-CODE
025700         MOVE "INVALID ACCOUNT NUMBER FORMAT" TO RETURN-MSG
025800         GO TO 900-FIN.
025900 
026000*    ORDEN ASCENDENTE DE CUENTAS PARA EVITAR ABRAZO MORTAL:
026100*    DOS TRASPASOS CRUZADOS SIMULTANEOS (A->B Y B->A) DEBEN
026200*    BLOQUEAR SIEMPRE LA MISMA CUENTA PRIMERO.
026300 150-ORDENAR-BLOQUEO.
026400     IF FROM-ACCT-NUMBER < TO-ACCT-NUMBER
026500         MOVE FROM-ACCT-NUMBER TO ACCT-PRIMERA
026600         MOVE TO-ACCT-NUMBER   TO ACCT-SEGUNDA
026700     ELSE
026800         MOVE TO-ACCT-NUMBER   TO ACCT-PRIMERA
026900         MOVE FROM-ACCT-NUMBER TO ACCT-SEGUNDA.
027000 
027100*    ABRE EL MAESTRO DE CUENTAS, CREANDOLO PRIMERO SI HACE
027200*    FALTA.
027300 200-ABRIR-CUENTAS.
027400     PERFORM 970-FORZAR-CREACION-CUENTAS
027500         THRU 970-FORZAR-CREACION-CUENTAS.
027600 
027700     OPEN I-O CUENTAS.
027800     IF FS-CUENTAS NOT = "00"
027900         GO TO 9900-PSYS-ERR.
028000 
028100*    SE LEE PRIMERO LA CUENTA DE CLAVE MENOR, SEA ORDENANTE O
028200*    DESTINO, PARA QUE DOS TRASPASOS CRUZADOS SIMULTANEOS
028300*    BLOQUEEN SIEMPRE EN EL MISMO ORDEN.
028400 250-LEER-PRIMERA.
028500     MOVE ACCT-PRIMERA TO ACCT-NUMBER.
028600     READ CUENTAS INVALID KEY GO TO 255-PRIMERA-NO-EXISTE.
028700 
028800     MOVE ACCT-BALANCE  TO PRIMERA-BALANCE.
028900     MOVE ACCT-STATUS   TO PRIMERA-STATUS.
029000     MOVE ACCT-CCY-TYPE TO PRIMERA-CCY.
029100 
029200*    LUEGO LA CUENTA DE CLAVE MAYOR.
029300 300-LEER-SEGUNDA.
029400     MOVE ACCT-SEGUNDA TO ACCT-NUMBER.
029500     READ CUENTAS INVALID KEY GO TO 305-SEGUNDA-NO-EXISTE.
029600 
029700     MOVE ACCT-BALANCE  TO SEGUNDA-BALANCE.
029800     MOVE ACCT-STATUS   TO SEGUNDA-STATUS.
029900     MOVE ACCT-CCY-TYPE TO SEGUNDA-CCY.
030000 
030100*    RESUELVE CUAL DE LAS DOS CUENTAS LEIDAS ES LA ORDENANTE Y
030200*    CUAL LA DESTINO, Y COMPRUEBA QUE AMBAS ESTEN ACTIVAS Y EN
030300*    LA MISMA MONEDA (EL TRASPASO, A DIFERENCIA DEL INGRESO Y
030400*    LA RETIRADA, SI EXIGE CUENTAS ACTIVAS EN AMBOS LADOS).
030500 320-ASIGNAR-PAPELES.
030600*    LA RAMA QUE SIGUE ES LA MISMA COMPROBACION REPETIDA EN
030700*    ESPEJO SEGUN QUE CUENTA (PRIMERA O SEGUNDA) RESULTE SER LA
030800*    ORDENANTE; SE DUPLICA EN VEZ DE UNA SUBRUTINA PORQUE LOS
030900*    CODIGOS DE RECHAZO (41/42) DEPENDEN DEL PAPEL, NO DE LA
031000*    POSICION DE LECTURA.
031100     IF ACCT-PRIMERA = FROM-ACCT-NUMBER
031200         MOVE PRIMERA-BALANCE TO ORD-BALANCE
031300         MOVE SEGUNDA-BALANCE TO DST-BALANCE
031400         MOVE SEGUNDA-CCY     TO DST-CCY
031500         IF PRIMERA-STATUS NOT = "ACTIVE"
031600             CLOSE CUENTAS
031700             MOVE 41 TO RETURN-CODE
031800             MOVE "SENDER ACCOUNT NOT ACTIVE" TO RETURN-MSG
031900             GO TO 900-FIN
032000         END-IF
032100         IF SEGUNDA-STATUS NOT = "ACTIVE"
032200             CLOSE CUENTAS
032300             MOVE 42 TO RETURN-CODE
032400             MOVE "RECEIVER ACCOUNT NOT ACTIVE" TO RETURN-MSG
032500             GO TO 900-FIN
032600         END-IF
032700         IF SEGUNDA-CCY NOT = PRIMERA-CCY
032800             CLOSE CUENTAS
032900             MOVE 43 TO RETURN-CODE
033000             MOVE "CURRENCY MISMATCH" TO RETURN-MSG
033100             GO TO 900-FIN
033200         END-IF
033300     ELSE
033400         MOVE SEGUNDA-BALANCE TO ORD-BALANCE
033500         MOVE PRIMERA-BALANCE TO DST-BALANCE
033600         MOVE PRIMERA-CCY     TO DST-CCY
033700         IF SEGUNDA-STATUS NOT = "ACTIVE"
033800             CLOSE CUENTAS
033900             MOVE 41 TO RETURN-CODE
034000             MOVE "SENDER ACCOUNT NOT ACTIVE" TO RETURN-MSG
034100             GO TO 900-FIN
034200         END-IF
034300         IF PRIMERA-STATUS NOT = "ACTIVE"
034400             CLOSE CUENTAS
034500             MOVE 42 TO RETURN-CODE
034600             MOVE "RECEIVER ACCOUNT NOT ACTIVE" TO RETURN-MSG
034700             GO TO 900-FIN
034800         END-IF
034900         IF PRIMERA-CCY NOT = SEGUNDA-CCY
035000             CLOSE CUENTAS
035100             MOVE 43 TO RETURN-CODE
035200             MOVE "CURRENCY MISMATCH" TO RETURN-MSG
035300             GO TO 900-FIN
035400         END-IF
035500     END-IF.
035600 
035700*    CALCULA LA COMISION DEL TRASPASO SEGUN LA TASA DE LA TABLA
035800*    DE PARAMETROS, Y COMPRUEBA QUE EL RESULTADO SEA UN IMPORTE
035900*    VALIDO.  UNA TASA MAL CARGADA EN FEELIM (NULA O NEGATIVA)
036000*    NO DEBE DEJAR PASAR EL TRASPASO SIN COMISION O EN NEGATIVO.
036100 600-CALCULAR-COMISION.
036200     COMPUTE COMISION ROUNDED =
036300         AMOUNT * POL-FEE-RATE.
036400 
036500     IF COMISION < 0
036600         CLOSE CUENTAS
036700         MOVE 52 TO RETURN-CODE
036800         MOVE "INVALID FEE" TO RETURN-MSG
036900         GO TO 900-FIN.
037000 
037100*    BARRE EL DIARIO DE HOY PARA TOTALIZAR LO YA TRASPASADO POR
037200*    LA CUENTA ORDENANTE EN EL DIA (LIMITE DIARIO DE TRASPASO).
037300 650-LIMITE-DIARIO.
037400     PERFORM 980-FORZAR-CREACION-DIARIO
037500         THRU 980-FORZAR-CREACION-DIARIO.
037600 
037700     OPEN INPUT F-MOVDIARIO.
037800     IF FS-MOVDIARIO NOT = "00" AND FS-MOVDIARIO NOT = "05"
037900     AND FS-MOVDIARIO NOT = "35"
038000         CLOSE CUENTAS
038100         GO TO 9900-PSYS-ERR.
038200 
038300     MOVE 0 TO ACUMULADO-HOY.
038400 
038500*    SOLO CUENTAN LOS MOVIMIENTOS DE TIPO TRANSFER ORIGINADOS
038600*    EN ESTA MISMA CUENTA ORDENANTE, DADOS DE ALTA HOY.
038700 660-BARRER-DIARIO-HOY.
038800     READ F-MOVDIARIO NEXT RECORD AT END GO TO 670-FIN-BARRIDO.
038900 
039000     IF TRN-TYPE-TRANSFER
039100     AND TRN-FROM-ACCT-NUMBER = FROM-ACCT-NUMBER
039200     AND TRN-CREATED-YYYY = FH-YYYY
039300     AND TRN-CREATED-MM   = FH-MM
039400     AND TRN-CREATED-DD   = FH-DD
039500         ADD TRN-AMOUNT TO ACUMULADO-HOY.
039600 
039700     GO TO 660-BARRER-DIARIO-HOY.
039800 
039900*    FIN DEL BARRIDO: SI LO YA TRASPASADO HOY MAS ESTE TRASPASO
040000*    SUPERA EL LIMITE DE LA TABLA DE PARAMETROS, SE RECHAZA.
040100 670-FIN-BARRIDO.
040200     CLOSE F-MOVDIARIO.
040300 
040400     IF ACUMULADO-HOY + AMOUNT > POL-TRANSFER-DAILY-LIMIT
040500         CLOSE CUENTAS
040600         MOVE 51 TO RETURN-CODE
040700         MOVE "DAILY TRANSFER LIMIT EXCEEDED" TO RETURN-MSG
040800         GO TO 900-FIN.
040900 
041000*    COMPRUEBA QUE EL SALDO DE LA ORDENANTE CUBRA EL IMPORTE
041100*    MAS LA COMISION.
041200 700-VERIFICAR-SALDO.
041300     IF AMOUNT + COMISION > ORD-BALANCE
041400         CLOSE CUENTAS
041500         MOVE 60 TO RETURN-CODE
041600         MOVE "INSUFFICIENT BALANCE" TO RETURN-MSG
041700         GO TO 900-FIN.
041800 
041900*    CARGA EN LA ORDENANTE EL IMPORTE MAS LA COMISION, ABONA EN
042000*    LA DESTINO SOLO EL IMPORTE (LA COMISION NO VIAJA), Y
042100*    REESCRIBE LAS DOS FICHAS DEL MAESTRO.
042200 750-ACTUALIZAR-SALDOS.
042300     PERFORM 990-OBTENER-TIMESTAMP THRU 990-OBTENER-TIMESTAMP.
042400 
042500*    LA COMISION SE CARGA JUNTO CON EL IMPORTE EN LA ORDENANTE;
042600*    LA DESTINO SOLO RECIBE EL IMPORTE NETO DEL TRASPASO.
042700     COMPUTE ORD-BALANCE = ORD-BALANCE
042800         - AMOUNT - COMISION.
042900     COMPUTE DST-BALANCE = DST-BALANCE + AMOUNT.
043000 
043100*    REPOSICIONA POR CLAVE Y REESCRIBE CADA CUENTA POR
043200*    SEPARADO; LOS SALDOS DE TRABAJO (ORD-/DST-BALANCE) YA
043300*    INCLUYEN EL MOVIMIENTO, SOLO FALTA GRABARLOS.
043400     MOVE FROM-ACCT-NUMBER TO ACCT-NUMBER.
043500     READ CUENTAS INVALID KEY GO TO 9900-PSYS-ERR.
043600     MOVE ORD-BALANCE  TO ACCT-BALANCE.
043700     MOVE TIMESTAMP    TO ACCT-UPDATED-TS.
043800     REWRITE ACCT-MASTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
043900 
044000     MOVE TO-ACCT-NUMBER TO ACCT-NUMBER.
044100     READ CUENTAS INVALID KEY GO TO 9900-PSYS-ERR.
044200     MOVE DST-BALANCE  TO ACCT-BALANCE.
044300     MOVE TIMESTAMP    TO ACCT-UPDATED-TS.
044400     REWRITE ACCT-MASTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
044500 
044600     CLOSE CUENTAS.
044700 
044800*    ANOTA EL TRASPASO EN EL DIARIO CON UN UNICO REGISTRO QUE
044900*    LLEVA AMBAS CUENTAS Y LA COMISION (A DIFERENCIA DEL
045000*    INGRESO/RETIRADA, QUE SOLO LLEVAN UN LADO).
045100 800-ESCRIBIR-MOVIMIENTOS.
045200     OPEN I-O F-MOVDIARIO.
045300     IF FS-MOVDIARIO NOT = "00"
045400         GO TO 9900-PSYS-ERR.
045500 
045600*    PREFIJO "T"=TRASPASO, PARA DISTINGUIRLO EN EL DIARIO DE
045700*    LOS MOVIMIENTOS "D" (DEPOSITO) Y "W" (RETIRADA).
045800     ADD 1 TO TRN-SECUENCIAL.
045900     STRING "T" TIMESTAMP FROM-ACCT-NUMBER TRN-SECUENCIAL
046000         DELIMITED BY SIZE INTO MOV-ID-GEN.
046100 
046200     MOVE MOV-ID-GEN             TO TRN-ID.
046300     MOVE FROM-ACCT-NUMBER   TO TRN-FROM-ACCT-NUMBER.
046400     MOVE TO-ACCT-NUMBER     TO TRN-TO-ACCT-NUMBER.
046500     MOVE "TRANSFER"            TO TRN-TYPE.
046600     MOVE AMOUNT             TO TRN-AMOUNT.
046700     MOVE COMISION           TO TRN-FEE.
046800     MOVE TIMESTAMP          TO TRN-CREATED-TS.
046900 
047000     WRITE TRN-JOURNAL-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
047100 
047200     CLOSE F-MOVDIARIO.
047300 
047400*    TRASPASO ACEPTADO: DEVUELVE LA COMISION COBRADA Y LOS DOS
047500*    SALDOS RESULTANTES.
047600 850-RESPUESTA-OK.
047700     MOVE 0                    TO RETURN-CODE.
047800     MOVE "OK"                 TO RETURN-MSG.
047900     MOVE COMISION          TO FEE-OUT.
048000     MOVE ORD-BALANCE       TO FROM-BALANCE-OUT.
048100     MOVE DST-BALANCE       TO TO-BALANCE-OUT.
048200     GO TO 900-FIN.
048300 
048400*    LA CUENTA DE CLAVE MENOR NO ESTA EN EL MAESTRO; SE
048500*    DETERMINA SI ERA LA ORDENANTE O LA DESTINO PARA DEVOLVER
048600*    EL CODIGO CORRECTO.
048700 255-PRIMERA-NO-EXISTE.
048800     CLOSE CUENTAS.
048900     IF ACCT-PRIMERA = FROM-ACCT-NUMBER
049000         MOVE 30 TO RETURN-CODE
049100         MOVE "SENDER ACCOUNT NOT FOUND" TO RETURN-MSG
049200     ELSE
049300         MOVE 31 TO RETURN-CODE
049400         MOVE "RECEIVER ACCOUNT NOT FOUND" TO RETURN-MSG
049500     END-IF.
049600     GO TO 900-FIN.
049700 
049800*    LA CUENTA DE CLAVE MAYOR NO ESTA EN EL MAESTRO.
049900 305-SEGUNDA-NO-EXISTE.
050000     CLOSE CUENTAS.
050100     IF ACCT-SEGUNDA = FROM-ACCT-NUMBER
050200         MOVE 30 TO RETURN-CODE
050300         MOVE "SENDER ACCOUNT NOT FOUND" TO RETURN-MSG
050400     ELSE
050500         MOVE 31 TO RETURN-CODE
050600         MOVE "RECEIVER ACCOUNT NOT FOUND" TO RETURN-MSG
050700     END-IF.
050800     GO TO 900-FIN.
050900 
051000*    ERROR DE E/S SOBRE CUALQUIERA DE LOS DOS FICHEROS.
051100 9900-PSYS-ERR.
051200     MOVE "BANK15" TO CHECKERR.
051300     DISPLAY "BANK15 ERROR FS-CTA=" FS-CUENTAS
051400         " FS-MOV=" FS-MOVDIARIO.
051500     MOVE 90 TO RETURN-CODE.
051600     MOVE "INTERNAL ERROR" TO RETURN-MSG.
051700 
051800 900-FIN.
051900     GOBACK.
052000 
052100*    SUBRUTINA COMPARTIDA: TOMA LA FECHA DE HOY DEL SISTEMA PARA
052200*    EL BARRIDO DEL LIMITE DIARIO.
052300 960-OBTENER-FECHA-HOY.
052400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
052500     MOVE ANO TO FH-YYYY.
052600     MOVE MES TO FH-MM.
052700     MOVE DIA TO FH-DD.
052800 
052900*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL MAESTRO DE
053000*    CUENTAS SI AUN NO EXISTE EN DISCO.
053100 970-FORZAR-CREACION-CUENTAS.
053200     OPEN I-O CUENTAS CLOSE CUENTAS.
053300 
053400*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL DIARIO DE
053500*    MOVIMIENTOS SI AUN NO EXISTE EN DISCO.
053600 980-FORZAR-CREACION-DIARIO.
053700     OPEN I-O F-MOVDIARIO CLOSE F-MOVDIARIO.
053800 
053900*    SUBRUTINA COMPARTIDA: FORMATEA EL TIMESTAMP DE
054000*    CONTABILIZACION A PARTIR DE LA FECHA/HORA YA OBTENIDA.
054100 990-OBTENER-TIMESTAMP.
054200     STRING ANO MES DIA HORAS MINUTOS SEGUNDOS
054300         DELIMITED BY SIZE INTO TIMESTAMP.
