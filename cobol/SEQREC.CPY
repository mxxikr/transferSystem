000100******************************************************************
000200* COPYBOOK     : SEQREC                                        *
000300* APLICACION   : XFER - NUCLEO DE CUENTAS Y TRASPASOS            *
000400* DESCRIPCION  : LAYOUT DEL CONTADOR DIARIO DE NUMERACION DE     *
000500*                CUENTAS.  UN REGISTRO POR FECHA (SEQ-DATE),     *
000600*                GUARDA EL ULTIMO NUMERO DE SECUENCIA EMITIDO    *
000700*                ESE DIA.  SE LEE Y SE REESCRIBE EN CADA ALTA.   *
000800******************************************************************
000900*  HISTORIAL DE CAMBIOS                                         *
001000*  ------------------------------------------------------------ *
001100*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001200*  ----------  ----------------  ---------   ---------------    *
001300*  1999-02-11  R.IBARRA          REQ-0361   VERSION ORIGINAL    *
001400*  2002-05-09  M.SOLANAS         REQ-0402   CONTADOR A COMP-3   *
001500******************************************************************
001600 01  SEQ-COUNTER-RECORD.
001700*    FECHA DE NEGOCIO, YYYYMMDD -- CLAVE DEL FICHERO
001800     05  SEQ-DATE                   PIC X(08).
001900*    REDEFINICION NUMERICA DE LA FECHA PARA COMPARACIONES
002000     05  SEQ-DATE-R REDEFINES SEQ-DATE.
002100         10  SEQ-DATE-YYYY              PIC 9(04).
002200         10  SEQ-DATE-MM                PIC 9(02).
002300         10  SEQ-DATE-DD                PIC 9(02).
002400*    ULTIMO NUMERO DE SECUENCIA EMITIDO ESA FECHA
002500     05  SEQ-LAST-NUMBER            PIC S9(09) COMP-3.
002600*    RELLENO HASTA EL LIMITE DE REGISTRO DEL CONTADOR
002700     05  FILLER                     PIC X(05).
