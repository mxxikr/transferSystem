000100******************************************************************
000200* PROGRAMA    : BANK17                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH (SUBPROGRAMA)                              *
000500* FUNCION     : BAJA DE CUENTA.  COMPRUEBA LA EXISTENCIA DE LA   *
000600*               CUENTA, BARRE EL DIARIO BUSCANDO MOVIMIENTOS DE  *
000700*               LA CUENTA Y, SI LA CUENTA ESTA ACTIVA Y TIENE    *
000800*               MOVIMIENTOS, RECHAZA LA BAJA; EN CASO CONTRARIO  *
000900*               BORRA EL REGISTRO MAESTRO.                      *
001000* ARCHIVOS    : CUENTAS (MAESTRO DE CUENTAS, E/S)                *
001100*               F-MOVDIARIO (DIARIO DE MOVIMIENTOS, ENTRADA)     *
001200* PROGRAMA(S) : NINGUNO (ES CALLED POR EL MOTOR DE PETICIONES)   *
001300******************************************************************
001400*  HISTORIAL DE CAMBIOS                                         *
001500*  ------------------------------------------------------------ *
001600*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001700*  ----------  ----------------  ---------   ---------------    *
001800*  1993-06-11  L.GONZALEZ        REQ-0213   BANK8 VERSION       *
001900*              ORIGINAL (CAMBIO DE CLAVE PERSONAL DE LA         *
002000*              TARJETA, CON FICHERO DE INTENTOS FALLIDOS)       *
002100*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
002200*  2011-06-06  J.PRADOS          REQ-0601   BANK8 RETIRADO DEL  *
002300*              MENU DE CAJERO; SE CONVIERTE EN BANK17, BAJA DE  *
002400*              CUENTAS DEL NUCLEO DE TRASPASOS.  DESAPARECE EL  *
002500*              CAMBIO DE CLAVE Y EL FICHERO DE INTENTOS; LA     *
002600*              MUTACION DE UN SOLO REGISTRO MAESTRO SE          *
002700*              REAPROVECHA PARA LA BAJA DE CUENTA.              *
002800*  2011-09-20  J.PRADOS          REQ-0615   AGREGA COMPROBACION *
002900*              DE MOVIMIENTOS PENDIENTES EN EL DIARIO ANTES DE  *
003000*              PERMITIR LA BAJA DE UNA CUENTA ACTIVA.            *
003100*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJOS DE   *
003200*              AMBITO (WS-/LK-) QUE ESTA CASA NUNCA HA USADO.   *
003300*  2026-08-10  A.SASTRE          REQ-0745   LA OBTENCION DE     *
003400*              FECHA Y LOS DOS "FORZAR CREACION" (CUENTAS Y     *
003500*              DIARIO) PASAN A PARRAFOS INVOCADOS CON           *
003600*              PERFORM ... THRU ..., EN VEZ DE CODIGO REPETIDO  *
003700*              EN LINEA.                                        *
003800*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
003900*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
004000*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
004100*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
004200*              SIN CONDICION, COMO EN BANK1-BANK10.              *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.     BANK17.
004600 AUTHOR.         J. PRADOS.
004700 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
004800 DATE-WRITTEN.   06/06/2011.
004900 DATE-COMPILED.
005000 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
005100 
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
005500*    TRASPASOS, AUNQUE ESTE SUBPROGRAMA NO TENGA PANTALLA PROPIA.
005600 SPECIAL-NAMES.
005700     CRT STATUS IS KEYBOARD-STATUS.
005800 
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    MAESTRO DE CUENTAS: SE LEE LA CUENTA Y, SI PROCEDE LA
006200*    BAJA, SE BORRA SU REGISTRO.
006300     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
006400     ORGANIZATION IS INDEXED
006500     ACCESS MODE IS DYNAMIC
006600     RECORD KEY IS ACCT-NUMBER
006700     FILE STATUS IS FS-CUENTAS.
006800 
006900*    DIARIO DE MOVIMIENTOS: SE BARRE COMPLETO BUSCANDO
007000*    CUALQUIER MOVIMIENTO DE LA CUENTA, SIN LIMITARSE AL DIA.
007100     SELECT OPTIONAL F-MOVDIARIO ASSIGN TO DISK
007200     ORGANIZATION IS INDEXED
007300     ACCESS MODE IS DYNAMIC
007400     RECORD KEY IS TRN-ID
007500     FILE STATUS IS FS-MOVDIARIO.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CUENTAS
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID IS "cuentas.ubd".
008200     COPY ACCTREC.
008300 
008400 FD  F-MOVDIARIO
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID IS "movdiario.ubd".
008700     COPY TRNREC.
008800 
008900 WORKING-STORAGE SECTION.
009000*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
009100*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
009200*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
009300 01  KEYBOARD-STATUS               PIC 9(04).
009400 01  CHECKERR                     PIC X(24).
009500 77  FS-CUENTAS                   PIC X(02).
009600 77  FS-MOVDIARIO                 PIC X(02).
009700*    CUANTOS MOVIMIENTOS DE LA CUENTA SE HAN ENCONTRADO AL
009800*    BARRER EL DIARIO COMPLETO.
009900 77  MOVS-ENCONTRADOS          PIC 9(07) COMP.
010000*    INDICADOR DE "TIENE MOVIMIENTOS" CON SUS DOS VALORES DE
010100*    NEGOCIO (NO SE USA UN SIMPLE 88 SOBRE EL CONTADOR PORQUE
010200*    EL VALOR SE FIJA ANTES DE TERMINAR EL BARRIDO).
010300 77  TIENE-MOVIMIENTOS         PIC X(01).
010400     88  TIENE-MOV-SI          VALUE "S".
010500     88  TIENE-MOV-NO          VALUE "N".
010600*    INDICADOR DE SI LA CUENTA ESTABA ACTIVA EN EL MOMENTO DE
010700*    LEERLA, PARA LA REGLA "ACTIVA + CON MOVIMIENTOS = RECHAZO".
010800 77  ESTABA-ACTIVA             PIC X(01).
010900     88  ESTABA-ACTIVA-SI      VALUE "S".
011000     88  ESTABA-ACTIVA-NO      VALUE "N".
011100 
011200*    REDEFINICION PARA VALIDAR EL FORMATO DEL NUMERO DE CUENTA
011300*    RECIBIDO (PREFIJO FIJO "001" + FECHA AAMMDD + SECUENCIA)
011400 01  ACCT-NUMBER-GRUPO.
011500     05  ACCT-NUMBER-COPIA     PIC X(14).
011600     05  ACCT-NUMBER-COPIA-R REDEFINES ACCT-NUMBER-COPIA.
011700         10  ACCT-PREFIJO          PIC X(03).
011800         10  ACCT-FECHA-AAMMDD     PIC 9(06).
011900         10  ACCT-SECUENCIA        PIC 9(05).
012000     05  FILLER                   PIC X(02).
012100 
012200*    BLOQUE DE FECHA/HORA DEL SISTEMA, USADO SOLO PARA SELLAR
012300*    LA FECHA DE INTENTO DE BAJA EN EL DIAGNOSTICO DE ERROR.
012400 01  CAMPOS-FECHA.
012500     05  FECHA.
012600         10  ANO                  PIC 9(04).
012700         10  MES                  PIC 9(02).
012800         10  DIA                  PIC 9(02).
012900     05  HORA.
013000         10  HORAS                PIC 9(02).
013100         10  MINUTOS              PIC 9(02).
013200         10  SEGUNDOS             PIC 9(02).
013300         10  MILISEGUNDOS         PIC 9(02).
013400     05  DIF-GMT                  PIC S9(04).
013500     05  FILLER                   PIC X(02).
013600 
013700*    REDEFINICION DE LA FECHA COMO FECHA DE HOY EN AAAAMMDD,
013800*    PARA EL SELLO DE FECHA DE BAJA EN EL DIAGNOSTICO
013900 01  FECHA-HOY-GRUPO.
014000     05  FECHA-HOY             PIC 9(08).
014100     05  FECHA-HOY-R REDEFINES FECHA-HOY.
014200         10  FECHA-HOY-YYYY        PIC 9(04).
014300         10  FECHA-HOY-MM          PIC 9(02).
014400         10  FECHA-HOY-DD          PIC 9(02).
014500     05  FILLER                   PIC X(02).
014600 
014700*    REDEFINICION PARA TRAZAR SOLO LA PRIMERA LETRA DEL ESTADO
014800*    DE LA CUENTA LEIDA (A=ACTIVE, S=SUSPENDED, C=CLOSED...)
014900 01  ESTADO-TRAZA-GRUPO.
015000     05  ESTADO-TRAZA          PIC X(10).
015100     05  ESTADO-TRAZA-R REDEFINES ESTADO-TRAZA.
015200         10  ESTADO-TRAZA-1RA      PIC X(01).
015300         10  FILLER                   PIC X(09).
015400     05  FILLER                   PIC X(02).
015500 
015600 LINKAGE SECTION.
015700*    NUMERO DE CUENTA A DAR DE BAJA.
015800 01  PETICION-BAJA.
015900     05  ACCT-NUMBER-E           PIC X(14).
016000     05  FILLER                   PIC X(02).
016100*    RESPUESTA DEVUELTA AL MOTOR DE PETICIONES.
016200 01  RESPUESTA-BAJA.
016300     05  RETURN-CODE           PIC 9(02).
016400     05  RETURN-MSG            PIC X(30).
016500     05  FILLER                   PIC X(02).
016600 
016700 PROCEDURE DIVISION USING PETICION-BAJA RESPUESTA-BAJA.
016800*    VALIDA QUE HAYA NUMERO DE CUENTA Y QUE TENGA EL FORMATO
016900*    CORRECTO ANTES DE TOCAR NINGUN FICHERO.
017000 100-VALIDAR-PETICION.
017100     INITIALIZE RESPUESTA-BAJA.
017200     PERFORM 950-OBTENER-FECHA-HOY THRU 950-OBTENER-FECHA-HOY.
017300 
017400     IF ACCT-NUMBER-E = SPACES
017500         MOVE 10 TO RETURN-CODE
017600         MOVE "INVALID REQUEST" TO RETURN-MSG
017700         GO TO 900-FIN.
017800 
017900     MOVE ACCT-NUMBER-E TO ACCT-NUMBER-COPIA.
018000     IF ACCT-PREFIJO NOT = "001"
018100         MOVE 11 TO RETURN-CODE
018200         MOVE "INVALID ACCOUNT NUMBER FORMAT" TO RETURN-MSG
018300         GO TO 900-FIN.
018400 
018500*    LEE LA CUENTA A DAR DE BAJA Y GUARDA SI ESTABA ACTIVA,
018600*    PARA DECIDIR MAS ADELANTE SI LOS MOVIMIENTOS ENCONTRADOS
018700*    EN EL DIARIO BASTAN PARA RECHAZAR LA BAJA.
018800 200-ABRIR-CUENTAS.
018900     PERFORM 970-FORZAR-CREACION-CUENTAS
019000         THRU 970-FORZAR-CREACION-CUENTAS.
019100 
019200*    SE ABRE EN E/S (Y NO SOLO EN ENTRADA) PORQUE SI LA BAJA SE
019300*    ACEPTA, 400-BORRAR-CUENTA BORRA SOBRE ESTE MISMO ENLACE.
019400     OPEN I-O CUENTAS.
019500     IF FS-CUENTAS NOT = "00"
019600         GO TO 9900-PSYS-ERR.
019700 
019800     MOVE ACCT-NUMBER-E TO ACCT-NUMBER.
019900     READ CUENTAS INVALID KEY GO TO 250-CUENTA-NO-EXISTE.
020000 
020100     MOVE ACCT-STATUS TO ESTADO-TRAZA.
020200     SET ESTABA-ACTIVA-SI TO TRUE.
020300     IF NOT ACCT-STAT-ACTIVE
020400         SET ESTABA-ACTIVA-NO TO TRUE.
020500 
020600*    BARRE TODO EL DIARIO (SIN LIMITARSE AL DIA DE HOY) EN
020700*    BUSCA DE CUALQUIER MOVIMIENTO, COMO ORIGEN O DESTINO, DE
020800*    LA CUENTA A DAR DE BAJA.
020900 300-BARRER-DIARIO.
021000     PERFORM 980-FORZAR-CREACION-DIARIO
021100         THRU 980-FORZAR-CREACION-DIARIO.
021200 
021300     OPEN INPUT F-MOVDIARIO.
021400     IF FS-MOVDIARIO NOT = "00" AND FS-MOVDIARIO NOT = "05"
021500     AND FS-MOVDIARIO NOT = "35"
021600         CLOSE CUENTAS
021700         GO TO 9900-PSYS-ERR.
021800 
021900*    SE PARTE DE "SIN MOVIMIENTOS" Y SE CORRIGE SOLO SI EL
022000*    BARRIDO ENCUENTRA AL MENOS UNO; ASI UN DIARIO VACIO (FS=05)
022100*    O SIN REGISTROS TRAS LA CLAVE (FS=35) DEJA EL INDICADOR EN
022200*    SU VALOR CORRECTO SIN TRATAMIENTO ESPECIAL.
022300     SET TIENE-MOV-NO TO TRUE.
022400     MOVE 0 TO MOVS-ENCONTRADOS.
022500 
022600*    CUENTA CUALQUIER MOVIMIENTO DONDE LA CUENTA APAREZCA COMO
022700*    ORIGEN O COMO DESTINO, SEA DEL TIPO QUE SEA.
022800 320-LEER-DIARIO.
022900     READ F-MOVDIARIO NEXT RECORD AT END GO TO 350-FIN-BARRIDO.
023000 
023100     IF TRN-FROM-ACCT-NUMBER = ACCT-NUMBER-E
023200     OR TRN-TO-ACCT-NUMBER   = ACCT-NUMBER-E
023300         ADD 1 TO MOVS-ENCONTRADOS.
023400 
023500     GO TO 320-LEER-DIARIO.
023600 
023700*    REGLA DE BAJA: UNA CUENTA ACTIVA CON MOVIMIENTOS EN EL
023800*    DIARIO NO SE PUEDE DAR DE BAJA; UNA CUENTA YA SUSPENDIDA
023900*    O CERRADA, O UNA ACTIVA SIN MOVIMIENTOS, SI.
024000 350-FIN-BARRIDO.
024100     CLOSE F-MOVDIARIO.
024200     IF MOVS-ENCONTRADOS > 0
024300         SET TIENE-MOV-SI TO TRUE.
024400 
024500     IF TIENE-MOV-SI AND ESTABA-ACTIVA-SI
024600         CLOSE CUENTAS
024700         DISPLAY "BANK17 BAJA RECHAZADA, MOVS="
024800             MOVS-ENCONTRADOS
024900         MOVE 70 TO RETURN-CODE
025000         MOVE "ACCOUNT HAS TRANSACTIONS" TO RETURN-MSG
025100         GO TO 900-FIN.
025200 
025300*    BAJA ACEPTADA: BORRA EL REGISTRO MAESTRO DE LA CUENTA.
025400 400-BORRAR-CUENTA.
025500*    LA CLAVE SIGUE POSICIONADA EN EL REGISTRO LEIDO EN
025600*    200-ABRIR-CUENTAS, PERO SE REFIJA POR CLARIDAD ANTES DEL
025700*    DELETE.
025800     MOVE ACCT-NUMBER-E TO ACCT-NUMBER.
025900     DELETE CUENTAS INVALID KEY GO TO 9900-PSYS-ERR.
026000     CLOSE CUENTAS.
026100 
026200*    BAJA COMPLETADA SIN INCIDENCIAS.
026300     MOVE 0 TO RETURN-CODE.
026400     MOVE "OK" TO RETURN-MSG.
026500     GO TO 900-FIN.
026600 
026700*    LA CUENTA INDICADA NO ESTA EN EL MAESTRO.
026800 250-CUENTA-NO-EXISTE.
026900     CLOSE CUENTAS.
027000     MOVE 30 TO RETURN-CODE.
027100     MOVE "ACCOUNT NOT FOUND" TO RETURN-MSG.
027200     GO TO 900-FIN.
027300 
027400*    ERROR DE E/S SOBRE CUALQUIERA DE LOS DOS FICHEROS.
027500 9900-PSYS-ERR.
027600     MOVE "BANK17" TO CHECKERR.
027700     DISPLAY "BANK17 ERROR FS-CTA=" FS-CUENTAS
027800         " FS-MOV=" FS-MOVDIARIO
027900         " FECHA-BAJA=" FECHA-HOY
028000         " EST=" ESTADO-TRAZA-1RA.
028100     MOVE 90 TO RETURN-CODE.
028200     MOVE "INTERNAL ERROR" TO RETURN-MSG.
028300 
028400 900-FIN.
028500     GOBACK.
028600 
028700*    SUBRUTINA COMPARTIDA: TOMA LA FECHA DE HOY DEL SISTEMA
028800*    PARA SELLAR EL DIAGNOSTICO DE ERROR.
028900 950-OBTENER-FECHA-HOY.
029000     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
029100     MOVE ANO TO FECHA-HOY-YYYY.
029200     MOVE MES TO FECHA-HOY-MM.
029300     MOVE DIA TO FECHA-HOY-DD.
029400 
029500*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL MAESTRO DE
029600*    CUENTAS SI AUN NO EXISTE EN DISCO.
029700 970-FORZAR-CREACION-CUENTAS.
029800     OPEN I-O CUENTAS CLOSE CUENTAS.
029900 
030000*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL DIARIO DE
030100*    MOVIMIENTOS SI AUN NO EXISTE EN DISCO.
030200 980-FORZAR-CREACION-DIARIO.
030300     OPEN I-O F-MOVDIARIO CLOSE F-MOVDIARIO.
