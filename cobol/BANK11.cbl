000100******************************************************************
000200* PROGRAMA    : BANK11                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH                                            *
000500* FUNCION     : ALTA DE CUENTA.  RECIBE LOS DATOS DE LA NUEVA    *
000600*               CUENTA, PIDE UN NUMERO DE CUENTA AL GENERADOR    *
000700*               DIARIO (BANK12) Y DA DE ALTA EL REGISTRO EN EL   *
000800*               MAESTRO DE CUENTAS CON SALDO CERO.               *
000900* ARCHIVOS    : CUENTAS (MAESTRO DE CUENTAS, E/S)                *
001000* PROGRAMA(S) : BANK12 (GENERADOR DE NUMERO DE CUENTA)           *
001100******************************************************************
001200*  HISTORIAL DE CAMBIOS                                         *
001300*  ------------------------------------------------------------ *
001400*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001500*  ----------  ----------------  ---------   ---------------    *
001600*  1988-11-02  L.GONZALEZ        REQ-0094   BANK1 VERSION       *
001700*              ORIGINAL (MENU Y VALIDACION DE TARJETA)          *
001800*  1990-04-19  L.GONZALEZ        REQ-0140   PANTALLAS DE ERROR  *
001900*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
002000*  2011-06-06  J.PRADOS          REQ-0601   BANK1 RETIRADO DEL  *
002100*              MENU DE CAJERO; SE CONVIERTE EN BANK11, ALTA DE  *
002200*              CUENTAS DEL NUCLEO DE TRASPASOS.  SE ELIMINA     *
002300*              TODA LA PANTALLA Y LA VALIDACION DE TARJETA/PIN, *
002400*              QUEDA SOLO LA ALTA DE REGISTRO MAESTRO.          *
002500*  2011-06-20  J.PRADOS          REQ-0601   AGREGA VALIDACION   *
002600*              DE PETICION Y CHEQUEO DE DUPLICADOS.             *
002700*  2015-01-14  C.REBOLLO         REQ-0719   CORRIGE ARRASTRE DE *
002800*              LA HORA KST AL ALTA-TIMESTAMP.                   *
002900*  2026-08-09  A.SASTRE          REQ-0742   QUITA CAMPOS DE     *
003000*              TRABAJO SIN USO (INTENTOS-ALTA Y UN RETURN-CODE  *
003100*              LOCAL QUE NUNCA SE LLEGABA A LEER).               *
003200*  2026-08-10  A.SASTRE          REQ-0745   LA OBTENCION DE     *
003300*              FECHA/TIMESTAMP Y EL "FORZAR CREACION" DEL       *
003400*              FICHERO DE CUENTAS ERAN CODIGO EN LINEA; SE      *
003500*              CONVIERTEN EN PARRAFOS INVOCADOS CON PERFORM ...  *
003600*              THRU ..., COMO HACE EL RESTO DE LA CASA (VER     *
003700*              IMPRIMIR-CABECERA EN EL VIEJO BANK1).  DE PASO SE *
003800*              AMPLIA EL COMENTARIO DE NEGOCIO EN CADA PARRAFO.  *
003900*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
004000*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
004100*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
004200*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
004300*              SIN CONDICION, COMO EN BANK1-BANK10.              *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.     BANK11.
004700 AUTHOR.         J. PRADOS.
004800 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
004900 DATE-WRITTEN.   11/06/2011.
005000 DATE-COMPILED.
005100 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
005200 
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
005600*    TRASPASOS, AUNQUE ESTE SUBPROGRAMA NO TENGA PANTALLA PROPIA
005700*    (SE MANTIENE IGUAL QUE EN EL VIEJO BANK1 DE CAJERO).
005800 SPECIAL-NAMES.
005900     CRT STATUS IS KEYBOARD-STATUS.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    MAESTRO DE CUENTAS, ACCESO DINAMICO POR NUMERO DE CUENTA.
006400*    OPTIONAL PORQUE EN UN ARRANQUE LIMPIO EL FICHERO TODAVIA NO
006500*    EXISTE EN DISCO (VER EL "FORZAR CREACION" MAS ABAJO).
006600     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
006700     ORGANIZATION IS INDEXED
006800     ACCESS MODE IS DYNAMIC
006900     RECORD KEY IS ACCT-NUMBER
007000     FILE STATUS IS FS-CUENTAS.
007100 
007200 DATA DIVISION.
007300 FILE SECTION.
007400*    LAYOUT DEL MAESTRO DE CUENTAS -- COMPARTIDO POR TODOS LOS
007500*    PROGRAMAS DEL NUCLEO DE TRASPASOS, DE AHI EL COPY.
007600 FD  CUENTAS
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "cuentas.ubd".
007900     COPY ACCTREC.
008000 
008100 WORKING-STORAGE SECTION.
008200*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
008300*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
008400*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
008500 01  KEYBOARD-STATUS               PIC 9(04).
008600*    VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
008700 01  CHECKERR                     PIC X(24).
008800*    CODIGO DE ESTADO QUE DEVUELVE CADA OPEN/READ/WRITE/REWRITE
008900*    SOBRE EL MAESTRO DE CUENTAS.
009000 77  FS-CUENTAS                   PIC X(02).
009100 
009200*    BLOQUE DE FECHA/HORA DEL SISTEMA, TAL CUAL LO DEVUELVE
009300*    FUNCTION CURRENT-DATE (FORMATO ESTANDAR DE 21 POSICIONES).
009400 01  CAMPOS-FECHA.
009500     05  FECHA.
009600         10  ANO                  PIC 9(04).
009700         10  MES                  PIC 9(02).
009800         10  DIA                  PIC 9(02).
009900     05  HORA.
010000         10  HORAS                PIC 9(02).
010100         10  MINUTOS              PIC 9(02).
010200         10  SEGUNDOS             PIC 9(02).
010300         10  MILISEGUNDOS         PIC 9(02).
010400     05  DIF-GMT                  PIC S9(04).
010500     05  FILLER                   PIC X(02).
010600 
010700*    REDEFINICION DE LA FECHA COMO FECHA DE HOY EN AAAAMMDD.
010800*    SE PASA TAL CUAL A BANK12 PARA QUE COMPONGA EL PREFIJO DE
010900*    FECHA DEL NUEVO NUMERO DE CUENTA.
011000 01  FECHA-HOY-GRUPO.
011100     05  FECHA-HOY                PIC 9(08).
011200     05  FECHA-HOY-R REDEFINES FECHA-HOY.
011300         10  FECHA-HOY-YYYY           PIC 9(04).
011400         10  FECHA-HOY-MM             PIC 9(02).
011500         10  FECHA-HOY-DD             PIC 9(02).
011600     05  FILLER                   PIC X(02).
011700 
011800*    NUMERO DE CUENTA QUE DEVUELVE BANK12, CON SU REDEFINICION
011900*    PARA COMPROBAR EL PREFIJO/ESTRUCTURA SI ALGUN DIA HACE FALTA
012000*    TRAZARLO (HOY SOLO SE CONSUME TAL CUAL LO DA EL GENERADOR).
012100 01  NUEVA-CUENTA-GRUPO.
012200     05  NUEVA-CUENTA-NUM         PIC X(14).
012300*    REDEFINICION PARA VALIDAR EL PREFIJO FIJO "001"
012400     05  NUEVA-CUENTA-NUM-R REDEFINES NUEVA-CUENTA-NUM.
012500         10  NCTA-PREFIJO             PIC X(03).
012600         10  NCTA-FECHA-AAMMDD        PIC 9(06).
012700         10  NCTA-SECUENCIA           PIC 9(05).
012800     05  FILLER                   PIC X(02).
012900*    IDENTIFICADOR UNICO DEL REGISTRO DE ALTA, VA A ACCT-ID.
013000 77  NUEVA-CUENTA-ID               PIC X(36).
013100*    CONTADOR DE REINTENTOS SI BANK12 DEVOLVIERA UN NUMERO YA
013200*    EXISTENTE EN EL MAESTRO (NO DEBERIA OCURRIR EN CONDICIONES
013300*    NORMALES, PERO SE ACOTA EL REINTENTO POR SEGURIDAD)
013400 77  INTENTOS-DUPLICADO            PIC 9(02) COMP.
013500 
013600*    TIMESTAMP DE ALTA, FORMADO EN 150-OBTENER-FECHA Y GRABADO
013700*    EN ACCT-CREATED-TS/ACCT-UPDATED-TS DEL NUEVO REGISTRO.
013800 01  TIMESTAMP-GRUPO.
013900     05  TIMESTAMP-ALTA            PIC X(14).
014000     05  FILLER                   PIC X(02).
014100 
014200*    REDEFINICION DEL TIMESTAMP PARA EL DIAGNOSTICO DE ERROR
014300 01  TIMESTAMP-ALTA-R REDEFINES TIMESTAMP-GRUPO.
014400     05  TS-TRAZA-FECHA            PIC 9(08).
014500     05  TS-TRAZA-HORA             PIC 9(06).
014600     05  FILLER                   PIC X(02).
014700 
014800* --------->  NOMBRE FIJO DEL BANCO PARA ALTAS NUEVAS
014900 77  BANK-NAME                    PIC X(20) VALUE "mxxikrBank".
015000 
015100 LINKAGE SECTION.
015200*    DATOS DEL TITULAR QUE LLEGAN DESDE EL MOTOR DE PETICIONES.
015300 01  PETICION-ALTA.
015400     05  ACCT-NAME-E              PIC X(30).
015500     05  ACCT-TYPE-E              PIC X(08).
015600     05  CCY-TYPE-E               PIC X(03).
015700     05  FILLER                   PIC X(02).
015800*    RESPUESTA DEVUELTA AL MOTOR DE PETICIONES.
015900 01  RESPUESTA-ALTA.
016000     05  RETURN-CODE              PIC 9(02).
016100     05  RETURN-MSG               PIC X(30).
016200     05  ACCT-NUMBER-OUT          PIC X(14).
016300     05  ACCT-ID-OUT              PIC X(36).
016400     05  FILLER                   PIC X(02).
016500 
016600 PROCEDURE DIVISION USING PETICION-ALTA RESPUESTA-ALTA.
016700*    PUNTO DE ENTRADA: VALIDA QUE LA PETICION TRAIGA LOS TRES
016800*    DATOS OBLIGATORIOS DEL TITULAR ANTES DE GASTAR UN NUMERO
016900*    DE CUENTA O TOCAR EL MAESTRO.
017000 100-VALIDAR-PETICION.
017100     INITIALIZE RESPUESTA-ALTA.
017200 
017300*    LA PETICION DE ALTA LLEGA CON NOMBRE, TIPO DE CUENTA Y
017400*    MONEDA DEL TITULAR; SIN ESTOS TRES DATOS NO HAY ALTA POSIBLE.
017500     IF ACCT-NAME-E = SPACES OR ACCT-TYPE-E = SPACES
017600        OR CCY-TYPE-E = SPACES
017700         MOVE 10 TO RETURN-CODE
017800         MOVE "INVALID REQUEST" TO RETURN-MSG
017900         GO TO 900-FIN.
018000 
018100*    FECHA Y TIMESTAMP SE OBTIENEN EN UN PARRAFO APARTE, IGUAL
018200*    QUE LA CASA YA HACIA CON IMPRIMIR-CABECERA EN EL VIEJO
018300*    CAJERO: SE INVOCA CON PERFORM ... THRU ... Y SE CONTINUA.
018400     PERFORM 950-OBTENER-FECHA THRU 950-OBTENER-FECHA.
018500 
018600*    PIDE EL PRIMER NUMERO DE CUENTA AL GENERADOR DIARIO.
018700 200-GENERAR-NUMERO-CUENTA.
018800*    SE PASA LA FECHA YA DESCOMPUESTA EN FECHA-HOY-GRUPO PORQUE
018900*    BANK12 NO TIENE ACCESO A FUNCTION CURRENT-DATE PROPIO EN
019000*    ESTA LLAMADA: EL GENERADOR DIARIO SOLO SABE COMPONER EL
019100*    PREFIJO DE FECHA CON LO QUE SE LE ENTREGA POR LINKAGE.
019200     CALL "BANK12" USING FECHA-HOY-GRUPO NUEVA-CUENTA-GRUPO.
019300 
019400*    COMPRUEBA QUE EL NUMERO DEVUELTO POR BANK12 NO ESTE YA EN
019500*    EL MAESTRO.  EN TEORIA EL GENERADOR NUNCA REPITE NUMERO EN
019600*    EL MISMO DIA, PERO SE BLINDA LA ALTA POR SI ACASO.
019700 400-VERIFICAR-DUPLICADO.
019800     PERFORM 960-FORZAR-CREACION-CUENTAS
019900         THRU 960-FORZAR-CREACION-CUENTAS.
020000 
020100     OPEN INPUT CUENTAS.
020200     IF FS-CUENTAS NOT = "00" AND FS-CUENTAS NOT = "05"
020300     AND FS-CUENTAS NOT = "35"
020400         GO TO 9900-PSYS-ERR.
020500 
020600     MOVE 0 TO INTENTOS-DUPLICADO.
020700 
020800*    LECTURA POR CLAVE: SI NO ESTA, ES LA VIA NORMAL (ALTA).
020900 410-COMPROBAR-EXISTENCIA.
021000     MOVE NUEVA-CUENTA-NUM TO ACCT-NUMBER.
021100     READ CUENTAS INVALID KEY GO TO 500-ALTA-CUENTA.
021200 
021300*    EL NUMERO YA EXISTIA EN EL MAESTRO -- NO DEBERIA OCURRIR,
021400*    PERO SE PIDE OTRO AL GENERADOR Y SE REINTENTA UN MAXIMO
021500*    DE TRES VECES ANTES DE RECHAZAR LA PETICION.
021600     ADD 1 TO INTENTOS-DUPLICADO.
021700     IF INTENTOS-DUPLICADO > 3
021800         CLOSE CUENTAS
021900         MOVE 20 TO RETURN-CODE
022000         MOVE "DUPLICATE ACCOUNT" TO RETURN-MSG
022100         GO TO 900-FIN.
022200 
022300     CALL "BANK12" USING FECHA-HOY-GRUPO NUEVA-CUENTA-GRUPO.
022400     GO TO 410-COMPROBAR-EXISTENCIA.
022500 
022600*    NUMERO LIBRE: SE COMPONE EL IDENTIFICADOR DE ALTA, SE
022700*    RELLENA EL REGISTRO MAESTRO A SALDO CERO Y SE GRABA.
022800 500-ALTA-CUENTA.
022900*    SE CIERRA EL ENLACE DE LECTURA (ABIERTO INPUT PARA LA
023000*    COMPROBACION DE DUPLICADOS) Y SE REABRE EN E/S PARA EL
023100*    WRITE DEL NUEVO REGISTRO MAESTRO.
023200     CLOSE CUENTAS.
023300     OPEN I-O CUENTAS.
023400     IF FS-CUENTAS NOT = "00"
023500         GO TO 9900-PSYS-ERR.
023600 
023700*    EL PREFIJO "A" DISTINGUE, EN LA TRAZA, UN IDENTIFICADOR
023800*    GENERADO POR UNA ALTA DE UNO GENERADO POR OTRO PROGRAMA.
023900     STRING "A" TIMESTAMP-ALTA NUEVA-CUENTA-NUM
024000         DELIMITED BY SIZE INTO NUEVA-CUENTA-ID.
024100 
024200     MOVE NUEVA-CUENTA-ID       TO ACCT-ID.
024300     MOVE NUEVA-CUENTA-NUM      TO ACCT-NUMBER.
024400     MOVE ACCT-NAME-E           TO ACCT-NAME.
024500     MOVE BANK-NAME             TO ACCT-BANK-NAME.
024600     MOVE ACCT-TYPE-E           TO ACCT-TYPE.
024700     MOVE CCY-TYPE-E            TO ACCT-CCY-TYPE.
024800*    TODA ALTA NACE A SALDO CERO Y ACTIVA; EL PRIMER INGRESO LO
024900*    HARA EL TITULAR DESPUES, VIA BANK13.
025000     MOVE 0                     TO ACCT-BALANCE.
025100     MOVE "ACTIVE"              TO ACCT-STATUS.
025200     MOVE TIMESTAMP-ALTA        TO ACCT-CREATED-TS.
025300     MOVE TIMESTAMP-ALTA        TO ACCT-UPDATED-TS.
025400 
025500     WRITE ACCT-MASTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
025600     CLOSE CUENTAS.
025700 
025800     MOVE 0                    TO RETURN-CODE.
025900     MOVE "OK"                 TO RETURN-MSG.
026000     MOVE NUEVA-CUENTA-NUM     TO ACCT-NUMBER-OUT.
026100     MOVE NUEVA-CUENTA-ID      TO ACCT-ID-OUT.
026200     GO TO 900-FIN.
026300 
026400*    ERROR DE E/S SOBRE EL MAESTRO DE CUENTAS (FICHERO BLOQUEADO,
026500*    DISCO LLENO, ETC.) -- NUNCA UNA CONDICION DE NEGOCIO.
026600 9900-PSYS-ERR.
026700     MOVE "500-ALTA-CUENTA" TO CHECKERR.
026800     DISPLAY "BANK11 ERROR EN " CHECKERR " FS="
026900         FS-CUENTAS " TS=" TS-TRAZA-FECHA "-"
027000         TS-TRAZA-HORA.
027100     MOVE 90 TO RETURN-CODE.
027200     MOVE "INTERNAL ERROR" TO RETURN-MSG.
027300 
027400 900-FIN.
027500     GOBACK.
027600 
027700*    SUBRUTINA COMPARTIDA: TOMA LA FECHA/HORA DEL SISTEMA Y
027800*    ARMA EL TIMESTAMP DE 14 POSICIONES (AAAAMMDDHHMMSS) QUE
027900*    IDENTIFICARA EL INSTANTE DEL ALTA.  SE INVOCA UNA SOLA VEZ
028000*    POR PETICION, PERO SE AISLA EN SU PROPIO PARRAFO PORQUE ES
028100*    EXACTAMENTE EL MISMO CALCULO QUE REPITEN BANK13/14/15/17.
028200 950-OBTENER-FECHA.
028300     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
028400     MOVE ANO TO FECHA-HOY-YYYY.
028500     MOVE MES TO FECHA-HOY-MM.
028600     MOVE DIA TO FECHA-HOY-DD.
028700 
028800     STRING ANO MES DIA HORAS MINUTOS SEGUNDOS
028900         DELIMITED BY SIZE INTO TIMESTAMP-ALTA.
029000 
029100*    SUBRUTINA COMPARTIDA: EN UN ARRANQUE LIMPIO EL MAESTRO DE
029200*    CUENTAS TODAVIA NO EXISTE EN DISCO; ABRIR EN I-O Y CERRAR
029300*    ACTO SEGUIDO LO CREA VACIO SIN TOCAR SU CONTENIDO SI YA
029400*    EXISTIA.  EL MISMO "TRUCO" SE REPITE, PARRAFO POR PARRAFO,
029500*    EN CADA PROGRAMA DEL NUCLEO QUE ABRE UN FICHERO INDEXADO.
029600 960-FORZAR-CREACION-CUENTAS.
029700     OPEN I-O CUENTAS CLOSE CUENTAS.
