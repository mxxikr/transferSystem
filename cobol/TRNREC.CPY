000100******************************************************************
000200* COPYBOOK     : TRNREC                                        *
000300* APLICACION   : XFER - NUCLEO DE CUENTAS Y TRASPASOS            *
000400* DESCRIPCION  : LAYOUT DEL DIARIO DE TRANSACCIONES (MOVIMIENTOS)*
000500*                REGISTRO DE SOLO ALTA (APPEND-ONLY), CLAVE      *
000600*                TRN-ID.  SE CONSULTA POR CUENTA ORIGEN/DESTINO  *
000700*                Y POR FECHA PARA LOS LIMITES DIARIOS Y EL       *
000800*                HISTORICO DE MOVIMIENTOS.                      *
000900******************************************************************
001000*  HISTORIAL DE CAMBIOS                                         *
001100*  ------------------------------------------------------------ *
001200*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001300*  ----------  ----------------  ---------   ---------------    *
001400*  1990-01-22  L.GONZALEZ        REQ-0131   VERSION ORIGINAL    *
001500*  1994-06-08  M.SOLANAS         REQ-0311   AGREGA CAMPO FEE    *
001600*              PARA TRASPASOS CON COMISION                     *
001700*  1998-09-21  R.IBARRA          Y2K-0007   TIMESTAMP A 4 DIG.  *
001800*  2006-02-17  J.PRADOS          REQ-0455   REDEFINE TIMESTAMP  *
001900*              EN SUBCAMPOS NUMERICOS                           *
002000******************************************************************
002100 01  TRN-JOURNAL-RECORD.
002200*    IDENTIFICADOR UNICO DE LA TRANSACCION (ORIGEN: UUID)
002300     05  TRN-ID                     PIC X(36).
002400*    CUENTA CARGADA, BLANCO SI ES UN DEPOSITO PURO
002500     05  TRN-FROM-ACCT-NUMBER       PIC X(14).
002600*    CUENTA ABONADA, BLANCO SI ES UN REINTEGRO PURO
002700     05  TRN-TO-ACCT-NUMBER         PIC X(14).
002800*    TIPO DE TRANSACCION
002900     05  TRN-TYPE                   PIC X(08).
003000         88  TRN-TYPE-DEPOSIT           VALUE "DEPOSIT".
003100         88  TRN-TYPE-WITHDRAW          VALUE "WITHDRAW".
003200         88  TRN-TYPE-TRANSFER          VALUE "TRANSFER".
003300*    IMPORTE PRINCIPAL MOVIDO, 2 DECIMALES
003400     05  TRN-AMOUNT                 PIC S9(13)V99 COMP-3.
003500*    COMISION COBRADA, CERO SALVO EN TRASPASOS
003600     05  TRN-FEE                    PIC S9(13)V99 COMP-3.
003700*    FECHA-HORA DE CONTABILIZACION, YYYYMMDDHHMMSS, KST
003800     05  TRN-CREATED-TS             PIC X(14).
003900*    REDEFINICION NUMERICA PARA CALCULOS DE FECHA DE CONTAB.
004000     05  TRN-CREATED-TS-R REDEFINES TRN-CREATED-TS.
004100         10  TRN-CREATED-YYYY           PIC 9(04).
004200         10  TRN-CREATED-MM             PIC 9(02).
004300         10  TRN-CREATED-DD             PIC 9(02).
004400         10  TRN-CREATED-HH             PIC 9(02).
004500         10  TRN-CREATED-MI             PIC 9(02).
004600         10  TRN-CREATED-SS             PIC 9(02).
004700*    RELLENO HASTA EL LIMITE DE REGISTRO DEL DIARIO
004800     05  FILLER                     PIC X(18).
