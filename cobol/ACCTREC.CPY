000100******************************************************************
000200* COPYBOOK     : ACCTREC                                        *
000300* APLICACION   : XFER - NUCLEO DE CUENTAS Y TRASPASOS            *
000400* DESCRIPCION  : LAYOUT DEL REGISTRO MAESTRO DE CUENTA (LEDGER). *
000500*                UN REGISTRO POR CUENTA, CLAVE UNICA POR EL      *
000600*                NUMERO DE CUENTA (ACCT-NUMBER).  EL SALDO SE    *
000700*                MANTIENE EMPAQUETADO A 2 DECIMALES Y NUNCA      *
000800*                DEBE QUEDAR NEGATIVO.                           *
000900******************************************************************
001000*  HISTORIAL DE CAMBIOS                                         *
001100*  ------------------------------------------------------------ *
001200*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001300*  ----------  ----------------  ---------   ---------------    *
001400*  1989-03-14  L.GONZALEZ        REQ-0118   VERSION ORIGINAL    *
001500*  1991-07-02  L.GONZALEZ        REQ-0204   AMPLIA ACCT-NAME    *
001600*  1993-11-30  M.SOLANAS         REQ-0299   AGREGA BANK-NAME    *
001700*  1998-09-21  R.IBARRA          Y2K-0007   TIMESTAMP A 4 DIG.  *
001800*              DE ANO EN ACCT-CREATED-TS / ACCT-UPDATED-TS      *
001900*  2002-05-09  M.SOLANAS         REQ-0402   AGREGA CCY-TYPE     *
002000*              PARA SOPORTAR CUENTAS EN DIVISA EXTRANJERA       *
002100*  2006-02-17  J.PRADOS          REQ-0455   REDEFINE TIMESTAMPS *
002200*              EN SUBCAMPOS NUMERICOS PARA CALCULO DE FECHAS    *
002300******************************************************************
002400 01  ACCT-MASTER-RECORD.
002500*    IDENTIFICADOR UNICO DE LA CUENTA (ORIGEN: UUID)
002600     05  ACCT-ID                   PIC X(36).
002700*    NUMERO DE CUENTA DE NEGOCIO, FORMATO PPPYYMMDDNNNNN
002800     05  ACCT-NUMBER                PIC X(14).
002900*    NOMBRE DEL TITULAR / APODO DE LA CUENTA
003000     05  ACCT-NAME                  PIC X(30).
003100*    BANCO PROPIETARIO DE LA CUENTA
003200     05  ACCT-BANK-NAME             PIC X(20).
003300*    TIPO DE CUENTA
003400     05  ACCT-TYPE                  PIC X(08).
003500         88  ACCT-TYPE-PERSONAL         VALUE "PERSONAL".
003600         88  ACCT-TYPE-BUSINESS         VALUE "BUSINESS".
003700*    DIVISA DE LA CUENTA
003800     05  ACCT-CCY-TYPE              PIC X(03).
003900         88  ACCT-CCY-KRW               VALUE "KRW".
004000         88  ACCT-CCY-USD               VALUE "USD".
004100         88  ACCT-CCY-EUR               VALUE "EUR".
004200         88  ACCT-CCY-JPY               VALUE "JPY".
004300*    SALDO ACTUAL, 2 DECIMALES, NUNCA NEGATIVO
004400     05  ACCT-BALANCE               PIC S9(13)V99 COMP-3.
004500*    ESTADO DE LA CUENTA
004600     05  ACCT-STATUS                PIC X(10).
004700         88  ACCT-STAT-ACTIVE           VALUE "ACTIVE".
004800         88  ACCT-STAT-INACTIVE         VALUE "INACTIVE".
004900         88  ACCT-STAT-SUSPENDED        VALUE "SUSPENDED".
005000*    FECHA-HORA DE ALTA, YYYYMMDDHHMMSS, HORA DE COREA (KST)
005100     05  ACCT-CREATED-TS            PIC X(14).
005200*    REDEFINICION NUMERICA PARA CALCULOS DE FECHA DE ALTA
005300     05  ACCT-CREATED-TS-R REDEFINES ACCT-CREATED-TS.
005400         10  ACCT-CREATED-YYYY          PIC 9(04).
005500         10  ACCT-CREATED-MM            PIC 9(02).
005600         10  ACCT-CREATED-DD            PIC 9(02).
005700         10  ACCT-CREATED-HH            PIC 9(02).
005800         10  ACCT-CREATED-MI            PIC 9(02).
005900         10  ACCT-CREATED-SS            PIC 9(02).
006000*    FECHA-HORA DE ULTIMA ACTUALIZACION, YYYYMMDDHHMMSS, KST
006100     05  ACCT-UPDATED-TS            PIC X(14).
006200*    REDEFINICION NUMERICA PARA CALCULOS DE FECHA DE ACTUALIZA.
006300     05  ACCT-UPDATED-TS-R REDEFINES ACCT-UPDATED-TS.
006400         10  ACCT-UPDATED-YYYY          PIC 9(04).
006500         10  ACCT-UPDATED-MM            PIC 9(02).
006600         10  ACCT-UPDATED-DD            PIC 9(02).
006700         10  ACCT-UPDATED-HH            PIC 9(02).
006800         10  ACCT-UPDATED-MI            PIC 9(02).
006900         10  ACCT-UPDATED-SS            PIC 9(02).
007000*    RELLENO HASTA EL LIMITE DE REGISTRO DEL MAESTRO DE CUENTAS
007100     05  FILLER                     PIC X(14).
