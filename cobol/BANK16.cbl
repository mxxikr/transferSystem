000100******************************************************************
000200* PROGRAMA    : BANK16                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH (SUBPROGRAMA)                              *
000500* FUNCION     : CONSULTA DEL HISTORICO DE MOVIMIENTOS DE UNA     *
000600*               CUENTA, PAGINADO Y ORDENADO DE MAS A MENOS       *
000700*               RECIENTE, COMO EN LA VIEJA PANTALLA DE CONSULTA  *
000800*               DE TRANSFERENCIAS DEL CAJERO.                   *
000900* ARCHIVOS    : F-MOVDIARIO (DIARIO DE MOVIMIENTOS, ENTRADA)     *
001000* PROGRAMA(S) : NINGUNO (ES CALLED POR EL MOTOR DE PETICIONES)   *
001100******************************************************************
001200*  HISTORIAL DE CAMBIOS                                         *
001300*  ------------------------------------------------------------ *
001400*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001500*  ----------  ----------------  ---------   ---------------    *
001600*  1992-02-20  L.GONZALEZ        REQ-0191   BANK9 VERSION       *
001700*              ORIGINAL (CONSULTA EN PANTALLA DE MOVIMIENTOS Y  *
001800*              TRANSFERENCIAS PROGRAMADAS, CON TABLA DE 15      *
001900*              REGISTROS Y NAVEGACION AV/RE PAGINA)             *
002000*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
002100*  2011-06-06  J.PRADOS          REQ-0601   BANK9 RETIRADO DEL  *
002200*              MENU DE CAJERO; SE CONVIERTE EN BANK16,          *
002300*              HISTORICO DEL NUCLEO DE TRASPASOS.  SE ELIMINA   *
002400*              LA PANTALLA Y LA NAVEGACION INTERACTIVA; LA      *
002500*              TABLA DE 15 REGISTROS SE SUSTITUYE POR UNA       *
002600*              TABLA DE PAGINA DE TAMANO VARIABLE (HASTA EL      *
002700*              MAXIMO DE POL-MAX-PAGE-SIZE) DEVUELTA POR        *
002800*              LINKAGE.                                        *
002900*  2026-08-09  A.SASTRE          REQ-0744   LA CONSULTA NUNCA   *
003000*              COMPROBABA QUE LA CUENTA EXISTIERA EN EL MAESTRO;*
003100*              UNA CUENTA INEXISTENTE DEVOLVIA PAGINA VACIA Y   *
003200*              RETURN-CODE 0.  SE AGREGA APERTURA DEL MAESTRO   *
003300*              DE CUENTAS Y EL RECHAZO ACCOUNT-NOT-FOUND.       *
003400*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJOS DE   *
003500*              AMBITO (WS-/LK-) QUE ESTA CASA NUNCA HA USADO.   *
003600*  2026-08-10  A.SASTRE          REQ-0745   LOS DOS "FORZAR     *
003700*              CREACION" (CUENTAS Y DIARIO) PASAN A PARRAFOS    *
003800*              INVOCADOS CON PERFORM ... THRU ..., EN VEZ DE    *
003900*              CODIGO REPETIDO EN LINEA.                        *
004000*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
004100*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
004200*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
004300*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
004400*              SIN CONDICION, COMO EN BANK1-BANK10.              *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     BANK16.
004800 AUTHOR.         J. PRADOS.
004900 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
005000 DATE-WRITTEN.   06/06/2011.
005100 DATE-COMPILED.
005200 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
005300 
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
005700*    TRASPASOS, AUNQUE ESTE SUBPROGRAMA NO TENGA PANTALLA PROPIA.
005800 SPECIAL-NAMES.
005900     CRT STATUS IS KEYBOARD-STATUS.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    MAESTRO DE CUENTAS: SOLO SE LEE, PARA COMPROBAR QUE LA
006400*    CUENTA CONSULTADA EXISTE ANTES DE BARRER EL DIARIO.
006500     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
006600     ORGANIZATION IS INDEXED
006700     ACCESS MODE IS DYNAMIC
006800     RECORD KEY IS ACCT-NUMBER
006900     FILE STATUS IS FS-CUENTAS.
007000 
007100*    DIARIO DE MOVIMIENTOS: SE BARRE DOS VECES, UNA PARA
007200*    CONTAR EL TOTAL Y OTRA PARA EXTRAER LA PAGINA PEDIDA.
007300     SELECT OPTIONAL F-MOVDIARIO ASSIGN TO DISK
007400     ORGANIZATION IS INDEXED
007500     ACCESS MODE IS DYNAMIC
007600     RECORD KEY IS TRN-ID
007700     FILE STATUS IS FS-MOVDIARIO.
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CUENTAS
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID IS "cuentas.ubd".
008400     COPY ACCTREC.
008500 
008600 FD  F-MOVDIARIO
008700     LABEL RECORD STANDARD
008800     VALUE OF FILE-ID IS "movdiario.ubd".
008900     COPY TRNREC.
009000 
009100 WORKING-STORAGE SECTION.
009200*    TABLA DE PARAMETROS: DE AQUI SALEN EL TAMANO DE PAGINA POR
009300*    DEFECTO Y EL MAXIMO PERMITIDO.
009400     COPY FEELIM.
009500 
009600*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
009700*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
009800*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
009900 01  KEYBOARD-STATUS               PIC 9(04).
010000 01  CHECKERR                     PIC X(24).
010100 77  FS-CUENTAS                   PIC X(02).
010200 77  FS-MOVDIARIO                 PIC X(02).
010300 
010400*    CONTADORES DE BARRIDO Y PAGINACION, TODOS COMP PARA QUE
010500*    EL CALCULO DEL RANGO DE PAGINA NO CARGUE CON DISPLAY.
010600 77  TOTAL-MOVS                PIC 9(07) COMP.
010700 77  INDICE-ASCENDENTE         PIC 9(07) COMP.
010800 77  INDICE-DESCENDENTE        PIC 9(07) COMP.
010900 77  PRIMERA-LINEA-PAGINA      PIC 9(07) COMP.
011000 77  ULTIMA-LINEA-PAGINA       PIC 9(07) COMP.
011100 77  LINEAS-COPIADAS           PIC 9(03) COMP.
011200 
011300*    TAMANO DE PAGINA YA RESUELTO (PEDIDO, POR DEFECTO O TOPADO
011400*    AL MAXIMO DE LA TABLA DE PARAMETROS).
011500 01  PAGINA-GRUPO.
011600     05  PAGE-SIZE-EFECTIVO    PIC 9(03) COMP.
011700     05  FILLER                   PIC X(02).
011800 
011900*    REDEFINICION PARA VALIDAR EL FORMATO DEL NUMERO DE CUENTA
012000*    RECIBIDO (PREFIJO FIJO "001" + FECHA AAMMDD + SECUENCIA)
012100 01  ACCT-NUMBER-GRUPO.
012200     05  ACCT-NUMBER-COPIA     PIC X(14).
012300     05  ACCT-NUMBER-COPIA-R REDEFINES ACCT-NUMBER-COPIA.
012400         10  ACCT-PREFIJO          PIC X(03).
012500         10  ACCT-FECHA-AAMMDD     PIC 9(06).
012600         10  ACCT-SECUENCIA        PIC 9(05).
012700     05  FILLER                   PIC X(02).
012800 
012900*    REDEFINICION PARA VOLCAR EN UNA SOLA LINEA DE TRAZA EL
013000*    RANGO DE PAGINA CALCULADO, PARA EL DIAGNOSTICO DE ERROR
013100 01  TRAZA-PAGINA-GRUPO.
013200     05  TRAZA-RANGO.
013300         10  TRAZA-PRIMERA         PIC 9(07).
013400         10  TRAZA-ULTIMA          PIC 9(07).
013500     05  TRAZA-RANGO-R REDEFINES TRAZA-RANGO.
013600         10  TRAZA-LINEA           PIC X(14).
013700     05  FILLER                   PIC X(02).
013800 
013900*    REDEFINICION PARA TRAZAR SOLO LA PRIMERA LETRA DEL ESTADO
014000*    DE LA CUENTA CONSULTADA (A=ACTIVE, S=SUSPENDED, C=CLOSED..)
014100 01  ESTADO-TRAZA-GRUPO.
014200     05  ESTADO-TRAZA          PIC X(10).
014300     05  ESTADO-TRAZA-R REDEFINES ESTADO-TRAZA.
014400         10  ESTADO-TRAZA-1RA      PIC X(01).
014500         10  FILLER                   PIC X(09).
014600     05  FILLER                   PIC X(02).
014700 
014800 LINKAGE SECTION.
014900*    CUENTA A CONSULTAR Y PAGINA/TAMANO DE PAGINA PEDIDOS.
015000 01  PETICION-HISTORICO.
015100     05  ACCT-NUMBER-E           PIC X(14).
015200     05  PAGE-NUMBER           PIC 9(05) COMP.
015300     05  PAGE-SIZE             PIC 9(03) COMP.
015400     05  FILLER                   PIC X(02).
015500 
015600*    RESPUESTA: TOTALES, NUMERO DE LINEAS DE ESTA PAGINA Y LA
015700*    PROPIA TABLA DE MOVIMIENTOS (ORDEN DESCENDENTE DE FECHA).
015800 01  RESPUESTA-HISTORICO.
015900     05  RETURN-CODE           PIC 9(02).
016000     05  RETURN-MSG            PIC X(30).
016100     05  TOTAL-COUNT           PIC 9(07).
016200     05  PAGE-COUNT            PIC 9(03).
016300     05  FILLER                   PIC X(02).
016400     05  HISTORICO-LINEA OCCURS 100 TIMES
016500                             INDEXED BY IDX.
016600         10  TRN-ID-OUT                PIC X(36).
016700         10  TRN-FROM-ACCT-OUT         PIC X(14).
016800         10  TRN-TO-ACCT-OUT           PIC X(14).
016900         10  TRN-TYPE-OUT              PIC X(08).
017000         10  TRN-AMOUNT-OUT            PIC S9(13)V99 COMP-3.
017100         10  TRN-FEE-OUT               PIC S9(13)V99 COMP-3.
017200         10  TRN-CREATED-TS-OUT        PIC X(14).
017300 
017400 PROCEDURE DIVISION USING PETICION-HISTORICO
017500                           RESPUESTA-HISTORICO.
017600*    VALIDA QUE HAYA NUMERO DE CUENTA Y QUE TENGA EL FORMATO
017700*    CORRECTO ANTES DE TOCAR NINGUN FICHERO.
017800 100-VALIDAR-PETICION.
017900     MOVE 0 TO RETURN-CODE.
018000     MOVE SPACES TO RETURN-MSG.
018100     MOVE 0 TO TOTAL-COUNT.
018200     MOVE 0 TO PAGE-COUNT.
018300 
018400     IF ACCT-NUMBER-E = SPACES
018500         MOVE 10 TO RETURN-CODE
018600         MOVE "INVALID REQUEST" TO RETURN-MSG
018700         GO TO 900-FIN.
018800 
018900     MOVE ACCT-NUMBER-E TO ACCT-NUMBER-COPIA.
019000     IF ACCT-PREFIJO NOT = "001"
019100         MOVE 11 TO RETURN-CODE
019200         MOVE "INVALID ACCOUNT NUMBER FORMAT" TO RETURN-MSG
019300         GO TO 900-FIN.
019400 
019500*    COMPRUEBA QUE LA CUENTA EXISTA EN EL MAESTRO ANTES DE
019600*    BARRER EL DIARIO; DE LO CONTRARIO SE DEVOLVERIA UNA
019700*    PAGINA VACIA PARA UNA CUENTA QUE NO EXISTE (REQ-0744).
019800 150-VERIFICAR-CUENTA.
019900     PERFORM 970-FORZAR-CREACION-CUENTAS
020000         THRU 970-FORZAR-CREACION-CUENTAS.
020100 
020200     OPEN INPUT CUENTAS.
020300     IF FS-CUENTAS NOT = "00" AND FS-CUENTAS NOT = "05"
020400     AND FS-CUENTAS NOT = "35"
020500         GO TO 9900-PSYS-ERR.
020600 
020700     MOVE ACCT-NUMBER-E TO ACCT-NUMBER.
020800     READ CUENTAS INVALID KEY GO TO 180-CUENTA-NO-EXISTE.
020900 
021000     MOVE ACCT-STATUS TO ESTADO-TRAZA.
021100     CLOSE CUENTAS.
021200     GO TO 200-VALIDAR-PAGINA.
021300 
021400*    LA CUENTA INDICADA NO ESTA EN EL MAESTRO.
021500 180-CUENTA-NO-EXISTE.
021600     CLOSE CUENTAS.
021700     MOVE 30 TO RETURN-CODE.
021800     MOVE "ACCOUNT NOT FOUND" TO RETURN-MSG.
021900     GO TO 900-FIN.
022000 
022100*    RESUELVE EL TAMANO DE PAGINA EFECTIVO: EL PEDIDO, O EL
022200*    POR DEFECTO SI NO SE PIDIO NINGUNO, TOPADO SIEMPRE AL
022300*    MAXIMO DE LA TABLA DE PARAMETROS.
022400 200-VALIDAR-PAGINA.
022500     IF PAGE-SIZE = 0
022600         MOVE POL-DEFAULT-PAGE-SIZE TO PAGE-SIZE-EFECTIVO
022700     ELSE
022800         IF PAGE-SIZE > POL-MAX-PAGE-SIZE
022900             MOVE POL-MAX-PAGE-SIZE TO PAGE-SIZE-EFECTIVO
023000         ELSE
023100             MOVE PAGE-SIZE TO PAGE-SIZE-EFECTIVO
023200         END-IF
023300     END-IF.
023400 
023500*    ABRE EL DIARIO, CREANDOLO PRIMERO SI HACE FALTA, PARA LA
023600*    PRIMERA PASADA (SOLO CONTEO).
023700 250-ABRIR-DIARIO.
023800     PERFORM 980-FORZAR-CREACION-DIARIO
023900         THRU 980-FORZAR-CREACION-DIARIO.
024000 
024100     OPEN INPUT F-MOVDIARIO.
024200     IF FS-MOVDIARIO NOT = "00" AND FS-MOVDIARIO NOT = "05"
024300     AND FS-MOVDIARIO NOT = "35"
024400         GO TO 9900-PSYS-ERR.
024500 
024600     MOVE 0 TO TOTAL-MOVS.
024700 
024800*    PRIMERA PASADA: CUENTA CUANTOS MOVIMIENTOS TIENE LA
024900*    CUENTA (COMO ORIGEN O COMO DESTINO) EN TODO EL DIARIO.
025000 300-CONTAR-TOTAL.
025100     READ F-MOVDIARIO NEXT RECORD AT END GO TO 350-FIN-CONTEO.
025200 
025300     IF TRN-FROM-ACCT-NUMBER = ACCT-NUMBER-E
025400     OR TRN-TO-ACCT-NUMBER   = ACCT-NUMBER-E
025500         ADD 1 TO TOTAL-MOVS.
025600 
025700     GO TO 300-CONTAR-TOTAL.
025800 
025900*    CON EL TOTAL YA CONOCIDO, CALCULA EL RANGO (EN ORDEN DE
026000*    LECTURA ASCENDENTE) QUE CORRESPONDE A LA PAGINA PEDIDA.
026100 350-FIN-CONTEO.
026200     CLOSE F-MOVDIARIO.
026300     MOVE TOTAL-MOVS TO TOTAL-COUNT.
026400 
026500*    SIN MOVIMIENTOS NO HAY PAGINA QUE CALCULAR; SE DEVUELVE
026600*    TOTAL-COUNT=0 Y UNA TABLA DE SALIDA VACIA.
026700     IF TOTAL-MOVS = 0
026800         GO TO 900-FIN.
026900 
027000*    LA PAGINA 0 ES LA MAS RECIENTE (ORDEN DESCENDENTE)
027100     COMPUTE ULTIMA-LINEA-PAGINA =
027200         TOTAL-MOVS - (PAGE-NUMBER * PAGE-SIZE-EFECTIVO).
027300*    SI LA PAGINA PEDIDA CAE POR DEBAJO DEL PRIMER MOVIMIENTO,
027400*    NO HAY NADA QUE DEVOLVER PARA ESA PAGINA.
027500     IF ULTIMA-LINEA-PAGINA < 1
027600         GO TO 900-FIN.
027700 
027800     COMPUTE PRIMERA-LINEA-PAGINA =
027900         ULTIMA-LINEA-PAGINA - PAGE-SIZE-EFECTIVO + 1.
028000*    LA PRIMERA PAGINA PUEDE TENER MENOS LINEAS QUE EL TAMANO
028100*    DE PAGINA SI EL TOTAL NO ES MULTIPLO EXACTO.
028200     IF PRIMERA-LINEA-PAGINA < 1
028300         MOVE 1 TO PRIMERA-LINEA-PAGINA.
028400 
028500     MOVE PRIMERA-LINEA-PAGINA TO TRAZA-PRIMERA.
028600     MOVE ULTIMA-LINEA-PAGINA  TO TRAZA-ULTIMA.
028700 
028800*    SEGUNDA PASADA: VUELVE A ABRIR EL DIARIO PARA EXTRAER
028900*    SOLO LAS LINEAS DEL RANGO CALCULADO.
029000 400-ABRIR-DIARIO-PAGINADO.
029100     OPEN INPUT F-MOVDIARIO.
029200     IF FS-MOVDIARIO NOT = "00"
029300         GO TO 9900-PSYS-ERR.
029400 
029500     MOVE 0 TO INDICE-ASCENDENTE.
029600     MOVE 0 TO LINEAS-COPIADAS.
029700 
029800*    CADA MOVIMIENTO DE LA CUENTA SE NUMERA EN ORDEN DE
029900*    LECTURA Y SE TRADUCE A SU POSICION DESCENDENTE; SOLO LOS
030000*    QUE CAEN DENTRO DE LA PAGINA PEDIDA SE COPIAN A LA SALIDA.
030100 450-BARRER-Y-PAGINAR.
030200     READ F-MOVDIARIO NEXT RECORD AT END GO TO 480-FIN-PAGINADO.
030300 
030400*    MOVIMIENTO DE OTRA CUENTA: SE IGNORA Y SE SIGUE LEYENDO.
030500     IF TRN-FROM-ACCT-NUMBER NOT = ACCT-NUMBER-E
030600     AND TRN-TO-ACCT-NUMBER  NOT = ACCT-NUMBER-E
030700         GO TO 450-BARRER-Y-PAGINAR.
030800 
030900*    EL DIARIO SE LEE EN ORDEN DE ALTA (ASCENDENTE); SE
031000*    TRADUCE A POSICION DESCENDENTE PARA SABER SI CAE DENTRO
031100*    DEL RANGO DE LA PAGINA PEDIDA.
031200     ADD 1 TO INDICE-ASCENDENTE.
031300     COMPUTE INDICE-DESCENDENTE =
031400         TOTAL-MOVS - INDICE-ASCENDENTE + 1.
031500 
031600     IF INDICE-DESCENDENTE < PRIMERA-LINEA-PAGINA
031700     OR INDICE-DESCENDENTE > ULTIMA-LINEA-PAGINA
031800         GO TO 450-BARRER-Y-PAGINAR.
031900 
032000*    SE INSERTA AL PRINCIPIO DE LA TABLA DE SALIDA PARA QUE
032100*    QUEDE EN ORDEN DESCENDENTE (MAS RECIENTE PRIMERO)
032200     COMPUTE IDX =
032300         (ULTIMA-LINEA-PAGINA - INDICE-DESCENDENTE) + 1.
032400 
032500     MOVE TRN-ID                 TO TRN-ID-OUT (IDX).
032600     MOVE TRN-FROM-ACCT-NUMBER   TO TRN-FROM-ACCT-OUT (IDX).
032700     MOVE TRN-TO-ACCT-NUMBER     TO TRN-TO-ACCT-OUT (IDX).
032800     MOVE TRN-TYPE               TO TRN-TYPE-OUT (IDX).
032900     MOVE TRN-AMOUNT             TO TRN-AMOUNT-OUT (IDX).
033000     MOVE TRN-FEE                TO TRN-FEE-OUT (IDX).
033100     MOVE TRN-CREATED-TS         TO TRN-CREATED-TS-OUT (IDX).
033200 
033300     ADD 1 TO LINEAS-COPIADAS.
033400     GO TO 450-BARRER-Y-PAGINAR.
033500 
033600*    FIN DE LA SEGUNDA PASADA: DEVUELVE CUANTAS LINEAS SE
033700*    COPIARON REALMENTE A LA PAGINA DE SALIDA.
033800 480-FIN-PAGINADO.
033900     CLOSE F-MOVDIARIO.
034000     MOVE LINEAS-COPIADAS TO PAGE-COUNT.
034100     GO TO 900-FIN.
034200 
034300*    ERROR DE E/S SOBRE CUALQUIERA DE LOS DOS FICHEROS.
034400 9900-PSYS-ERR.
034500     MOVE "BANK16" TO CHECKERR.
034600     DISPLAY "BANK16 ERROR FS-CTA=" FS-CUENTAS
034700         " FS-MOV=" FS-MOVDIARIO
034800         " VENTANA=" TRAZA-LINEA
034900         " EST=" ESTADO-TRAZA-1RA.
035000     MOVE 90 TO RETURN-CODE.
035100     MOVE "INTERNAL ERROR" TO RETURN-MSG.
035200 
035300 900-FIN.
035400     GOBACK.
035500 
035600*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL MAESTRO DE
035700*    CUENTAS SI AUN NO EXISTE EN DISCO.
035800 970-FORZAR-CREACION-CUENTAS.
035900     OPEN I-O CUENTAS CLOSE CUENTAS.
036000 
036100*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL DIARIO DE
036200*    MOVIMIENTOS SI AUN NO EXISTE EN DISCO.
036300 980-FORZAR-CREACION-DIARIO.
036400     OPEN I-O F-MOVDIARIO CLOSE F-MOVDIARIO.
