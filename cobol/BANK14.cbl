000100******************************************************************
000200* PROGRAMA    : BANK14                                          *
000300* APLICACION  : XFER - NUCLEO DE CUENTAS Y TRASPASOS             *
000400* TIPO        : BATCH (SUBPROGRAMA)                              *
000500* FUNCION     : REINTEGRO DE EFECTIVO (RETIRADA).  VALIDA LA     *
000600*               PETICION, COMPRUEBA EL LIMITE DIARIO DE          *
000700*               REINTEGRO BARRIENDO EL DIARIO DE HOY, COMPRUEBA  *
000800*               SALDO SUFICIENTE, DISMINUYE EL SALDO Y ESCRIBE   *
000900*               EL MOVIMIENTO.                                  *
001000* ARCHIVOS    : CUENTAS (MAESTRO DE CUENTAS, E/S)                *
001100*               F-MOVDIARIO (DIARIO DE MOVIMIENTOS, E/S)         *
001200* PROGRAMA(S) : NINGUNO (ES CALLED POR EL MOTOR DE PETICIONES)   *
001300******************************************************************
001400*  HISTORIAL DE CAMBIOS                                         *
001500*  ------------------------------------------------------------ *
001600*  FECHA       PROGRAMADOR       PETICION   DESCRIPCION         *
001700*  ----------  ----------------  ---------   ---------------    *
001800*  1989-02-08  L.GONZALEZ        REQ-0105   BANK4 VERSION       *
001900*              ORIGINAL (RETIRAR EFECTIVO EN CAJERO)            *
002000*  1998-09-21  R.IBARRA          Y2K-0007   FECHA A 4 DIGITOS   *
002100*  2006-11-03  M.SOLANAS         REQ-0318   CORRIGE REDONDEO    *
002200*              DE CENTIMOS AL CALCULAR EL SALDO RESULTANTE      *
002300*  2011-06-06  J.PRADOS          REQ-0601   BANK4 RETIRADO DEL  *
002400*              MENU DE CAJERO; SE CONVIERTE EN BANK14,          *
002500*              RETIRADA DEL NUCLEO DE TRASPASOS.  SE ELIMINA LA *
002600*              PANTALLA; EL IMPORTE LLEGA POR LINKAGE.          *
002700*  2011-08-04  J.PRADOS          REQ-0608   AGREGA COMPROBACION *
002800*              DE LIMITE DIARIO DE REINTEGRO (BARRIDO DEL       *
002900*              DIARIO DE HOY POR CUENTA Y TIPO WITHDRAW).       *
003000*  2026-08-09  A.SASTRE          REQ-0743   EL BARRIDO DEL      *
003100*              LIMITE DIARIO COMPARABA CONTRA EL LADO DESTINO   *
003200*              DEL MOVIMIENTO (SIEMPRE EN BLANCO EN UNA         *
003300*              RETIRADA) Y CONTRA LA HORA DE TRABAJO DEL        *
003400*              PROGRAMA EN VEZ DE LA FECHA DE ALTA DEL PROPIO   *
003500*              MOVIMIENTO; EL LIMITE NUNCA SE LLEGABA A APLICAR.*
003600*              AHORA COMPARA TRN-FROM-ACCT-NUMBER Y LA FECHA    *
003700*              TRN-CREATED DEL MOVIMIENTO LEIDO.                *
003800*  2026-08-09  A.SASTRE          REQ-0742   QUITA PREFIJOS DE   *
003900*              AMBITO (WS-/LK-) QUE ESTA CASA NUNCA HA USADO.   *
004000*  2026-08-10  A.SASTRE          REQ-0746   QUITA EL RECHAZO    *
004100*              "ACCOUNT NOT ACTIVE" DE 200-LEER-CUENTA: NO ES   *
004200*              REGLA DE NEGOCIO DE LA RETIRADA (SOLO EL         *
004300*              TRASPASO -- BANK15 -- EXIGE CUENTAS ACTIVAS) Y   *
004400*              SU GEMELO BANK13 (INGRESO) NUNCA LA TUVO; SE     *
004500*              QUEDABA COMO UNA REGLA NO DOCUMENTADA.            *
004600*  2026-08-10  A.SASTRE          REQ-0745   LA OBTENCION DE     *
004700*              FECHA/TIMESTAMP Y LOS DOS "FORZAR CREACION"      *
004800*              PASAN A PARRAFOS INVOCADOS CON PERFORM ... THRU   *
004900*              ..., EN VEZ DE CODIGO REPETIDO EN LINEA.          *
005000*  2026-08-10  A.SASTRE          REQ-0749   QUITA EL INTERRUPTOR *
005100*              UPSI-0/CLASS NUMERIC-CODE/C01 DE SPECIAL-NAMES,   *
005200*              QUE NO ES HABITO DE ESTA CASA (SOLO CRT STATUS);  *
005300*              LAS TRAZAS DE DIAGNOSTICO VUELVEN A SER DISPLAY   *
005400*              SIN CONDICION, COMO EN BANK1-BANK10.              *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.     BANK14.
005800 AUTHOR.         J. PRADOS.
005900 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
006000 DATE-WRITTEN.   06/06/2011.
006100 DATE-COMPILED.
006200 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600*    CRT STATUS: HABITO DE LA CASA EN TODO PROGRAMA DEL NUCLEO DE
006700*    TRASPASOS, AUNQUE ESTE SUBPROGRAMA NO TENGA PANTALLA PROPIA.
006800 SPECIAL-NAMES.
006900     CRT STATUS IS KEYBOARD-STATUS.
007000 
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    MAESTRO DE CUENTAS: SE LEE LA CUENTA A CARGAR Y SE REESCRIBE
007400*    CON EL SALDO DISMINUIDO.
007500     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
007600     ORGANIZATION IS INDEXED
007700     ACCESS MODE IS DYNAMIC
007800     RECORD KEY IS ACCT-NUMBER
007900     FILE STATUS IS FS-CUENTAS.
008000 
008100*    DIARIO DE MOVIMIENTOS: SE BARRE PARA EL LIMITE DIARIO Y SE
008200*    AÑADE UN REGISTRO DE TIPO WITHDRAW AL ACEPTAR LA RETIRADA.
008300     SELECT OPTIONAL F-MOVDIARIO ASSIGN TO DISK
008400     ORGANIZATION IS INDEXED
008500     ACCESS MODE IS DYNAMIC
008600     RECORD KEY IS TRN-ID
008700     FILE STATUS IS FS-MOVDIARIO.
008800 
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  CUENTAS
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID IS "cuentas.ubd".
009400     COPY ACCTREC.
009500 
009600 FD  F-MOVDIARIO
009700     LABEL RECORD STANDARD
009800     VALUE OF FILE-ID IS "movdiario.ubd".
009900     COPY TRNREC.
010000 
010100 WORKING-STORAGE SECTION.
010200*    TABLA DE PARAMETROS: DE AQUI SALE EL LIMITE DIARIO DE
010300*    REINTEGRO (POL-WITHDRAW-DAILY-LIMIT).
010400     COPY FEELIM.
010500 
010600*    RECEPTOR DE CRT STATUS, SIN USO REAL EN ESTE SUBPROGRAMA SIN
010700*    PANTALLA; SE DECLARA PORQUE LA CLAUSULA DE SPECIAL-NAMES LO
010800*    EXIGE, IGUAL QUE EN TODO PROGRAMA DE LA CASA.
010900 01  KEYBOARD-STATUS               PIC 9(04).
011000 01  CHECKERR                     PIC X(24).
011100 77  FS-CUENTAS                   PIC X(02).
011200 77  FS-MOVDIARIO                 PIC X(02).
011300 
011400*    BLOQUE DE FECHA/HORA DEL SISTEMA.
011500 01  CAMPOS-FECHA.
011600     05  FECHA.
011700         10  ANO                  PIC 9(04).
011800         10  MES                  PIC 9(02).
011900         10  DIA                  PIC 9(02).
012000     05  HORA.
012100         10  HORAS                PIC 9(02).
012200         10  MINUTOS              PIC 9(02).
012300         10  SEGUNDOS             PIC 9(02).
012400         10  MILISEGUNDOS         PIC 9(02).
012500     05  DIF-GMT                  PIC S9(04).
012600     05  FILLER                   PIC X(02).
012700 
012800*    TIMESTAMP DE CONTABILIZACION DE LA RETIRADA.
012900 01  TIMESTAMP-GRUPO.
013000     05  TIMESTAMP             PIC X(14).
013100*    REDEFINICION NUMERICA DEL TIMESTAMP DE CONTABILIZACION
013200     05  TIMESTAMP-R REDEFINES TIMESTAMP.
013300         10  TS-YYYY               PIC 9(04).
013400         10  TS-MM                 PIC 9(02).
013500         10  TS-DD                 PIC 9(02).
013600         10  TS-HH                 PIC 9(02).
013700         10  TS-MI                 PIC 9(02).
013800         10  TS-SS                 PIC 9(02).
013900     05  FILLER                   PIC X(02).
014000 
014100*    FECHA DE HOY EN AAAAMMDD, PARA COMPARAR CONTRA LA FECHA DE
014200*    ALTA (TRN-CREATED) DE CADA MOVIMIENTO AL BARRER EL DIARIO.
014300 01  FECHA-HOY-8DIG-GRUPO.
014400     05  FECHA-HOY-8DIG        PIC 9(08).
014500     05  FECHA-HOY-8DIG-R REDEFINES FECHA-HOY-8DIG.
014600         10  FH-YYYY               PIC 9(04).
014700         10  FH-MM                 PIC 9(02).
014800         10  FH-DD                 PIC 9(02).
014900     05  FILLER                   PIC X(02).
015000 
015100*    SECUENCIAL DE MOVIMIENTO DENTRO DEL IDENTIFICADOR GENERADO.
015200 77  TRN-SECUENCIAL            PIC 9(09) COMP.
015300*    IDENTIFICADOR UNICO DEL MOVIMIENTO (PREFIJO "W"=RETIRADA).
015400 77  MOV-ID-GEN                    PIC X(36).
015500*    TOTAL RETIRADO HOY POR ESTA CUENTA, ACUMULADO AL BARRER EL
015600*    DIARIO; SE COMPARA CONTRA EL LIMITE DIARIO DE LA TABLA.
015700 77  ACUMULADO-HOY             PIC S9(13)V99 COMP-3.
015800 
015900*    REDEFINICION PARA VALIDAR EL FORMATO DEL NUMERO DE CUENTA
016000*    RECIBIDO (PREFIJO FIJO "001" + FECHA AAMMDD + SECUENCIA)
016100 01  ACCT-NUMBER-GRUPO.
016200     05  ACCT-NUMBER-COPIA     PIC X(14).
016300     05  ACCT-NUMBER-COPIA-R REDEFINES ACCT-NUMBER-COPIA.
016400         10  ACCT-PREFIJO          PIC X(03).
016500         10  ACCT-FECHA-AAMMDD     PIC 9(06).
016600         10  ACCT-SECUENCIA        PIC 9(05).
016700     05  FILLER                   PIC X(02).
016800 
016900 LINKAGE SECTION.
017000*    NUMERO DE CUENTA E IMPORTE A RETIRAR.
017100 01  PETICION-RETIRADA.
017200     05  ACCT-NUMBER-E           PIC X(14).
017300     05  AMOUNT                PIC S9(13)V99 COMP-3.
017400     05  FILLER                   PIC X(02).
017500*    RESPUESTA DEVUELTA AL MOTOR DE PETICIONES.
017600 01  RESPUESTA-RETIRADA.
017700     05  RETURN-CODE           PIC 9(02).
017800     05  RETURN-MSG            PIC X(30).
017900     05  AMOUNT-OUT            PIC S9(13)V99 COMP-3.
018000     05  BALANCE-OUT           PIC S9(13)V99 COMP-3.
018100     05  FILLER                   PIC X(02).
018200 
018300 PROCEDURE DIVISION USING PETICION-RETIRADA RESPUESTA-RETIRADA.
018400*    VALIDA QUE HAYA NUMERO DE CUENTA, IMPORTE POSITIVO Y
018500*    FORMATO DE CUENTA CORRECTO ANTES DE TOCAR NINGUN FICHERO.
018600 100-VALIDAR-PETICION.
018700     INITIALIZE RESPUESTA-RETIRADA.
018800     PERFORM 960-OBTENER-FECHA-HOY THRU 960-OBTENER-FECHA-HOY.
018900 
019000     IF ACCT-NUMBER-E = SPACES OR AMOUNT NOT > 0
019100         MOVE 10 TO RETURN-CODE
019200         MOVE "INVALID REQUEST" TO RETURN-MSG
019300         GO TO 900-FIN.
019400 
019500     MOVE ACCT-NUMBER-E TO ACCT-NUMBER-COPIA.
019600     IF ACCT-PREFIJO NOT = "001"
019700         MOVE 11 TO RETURN-CODE
019800         MOVE "INVALID ACCOUNT NUMBER FORMAT" TO RETURN-MSG
019900         GO TO 900-FIN.
020000 
020100*    LEE LA CUENTA A CARGAR; SI NO EXISTE EN EL MAESTRO, SE
020200*    RECHAZA LA PETICION SIN SEGUIR COMPROBANDO LIMITE O SALDO.
020300*    NOTA: LA RETIRADA NO EXIGE CUENTA ACTIVA (A DIFERENCIA DEL
020400*    TRASPASO); SOLO COMPRUEBA SU EXISTENCIA, IGUAL QUE EL
020500*    INGRESO EN BANK13.
020600 200-LEER-CUENTA.
020700     PERFORM 970-FORZAR-CREACION-CUENTAS
020800         THRU 970-FORZAR-CREACION-CUENTAS.
020900 
021000*    SE ABRE EN E/S PORQUE 450-ACTUALIZAR-SALDO REESCRIBE ESTE
021100*    MISMO REGISTRO MAS ADELANTE SOBRE EL MISMO ENLACE.
021200     OPEN I-O CUENTAS.
021300     IF FS-CUENTAS NOT = "00"
021400         GO TO 9900-PSYS-ERR.
021500 
021600     MOVE ACCT-NUMBER-E TO ACCT-NUMBER.
021700     READ CUENTAS INVALID KEY GO TO 250-CUENTA-NO-EXISTE.
021800 
021900*    BARRE EL DIARIO DE HOY PARA TOTALIZAR LO YA RETIRADO POR
022000*    ESTA CUENTA EN EL DIA (REGLA DEL LIMITE DIARIO DE REINTEGRO).
022100 350-LIMITE-DIARIO.
022200     PERFORM 980-FORZAR-CREACION-DIARIO
022300         THRU 980-FORZAR-CREACION-DIARIO.
022400 
022500     OPEN INPUT F-MOVDIARIO.
022600     IF FS-MOVDIARIO NOT = "00" AND FS-MOVDIARIO NOT = "05"
022700     AND FS-MOVDIARIO NOT = "35"
022800         CLOSE CUENTAS
022900         GO TO 9900-PSYS-ERR.
023000 
023100     MOVE 0 TO ACUMULADO-HOY.
023200 
023300*    SOLO CUENTAN LOS MOVIMIENTOS DE TIPO WITHDRAW DE ESTA MISMA
023400*    CUENTA (SIEMPRE EN EL LADO FROM) DADOS DE ALTA HOY.
023500 360-BARRER-DIARIO-HOY.
023600     READ F-MOVDIARIO NEXT RECORD AT END GO TO 370-FIN-BARRIDO.
023700 
023800     IF TRN-TYPE-WITHDRAW
023900     AND TRN-FROM-ACCT-NUMBER = ACCT-NUMBER-E
024000     AND TRN-CREATED-YYYY = FH-YYYY
024100     AND TRN-CREATED-MM   = FH-MM
024200     AND TRN-CREATED-DD   = FH-DD
024300         ADD TRN-AMOUNT TO ACUMULADO-HOY.
024400 
024500     GO TO 360-BARRER-DIARIO-HOY.
024600 
024700*    FIN DEL BARRIDO: SI LO YA RETIRADO HOY MAS ESTA RETIRADA
024800*    SUPERA EL LIMITE DE LA TABLA DE PARAMETROS, SE RECHAZA.
024900 370-FIN-BARRIDO.
025000     CLOSE F-MOVDIARIO.
025100 
025200     IF ACUMULADO-HOY + AMOUNT > POL-WITHDRAW-DAILY-LIMIT
025300         CLOSE CUENTAS
025400         MOVE 50 TO RETURN-CODE
025500         MOVE "DAILY WITHDRAW LIMIT EXCEEDED" TO RETURN-MSG
025600         GO TO 900-FIN.
025700 
025800*    COMPRUEBA QUE EL SALDO ACTUAL CUBRA EL IMPORTE SOLICITADO.
025900 400-VERIFICAR-SALDO.
026000     IF AMOUNT > ACCT-BALANCE
026100         CLOSE CUENTAS
026200         MOVE 60 TO RETURN-CODE
026300         MOVE "INSUFFICIENT BALANCE" TO RETURN-MSG
026400         GO TO 900-FIN.
026500 
026600*    RESTA EL IMPORTE DEL SALDO (CON REDONDEO A 2 DECIMALES) Y
026700*    REESCRIBE EL MAESTRO.
026800 450-ACTUALIZAR-SALDO.
026900     STRING ANO MES DIA HORAS MINUTOS SEGUNDOS
027000         DELIMITED BY SIZE INTO TIMESTAMP.
027100 
027200     SUBTRACT AMOUNT FROM ACCT-BALANCE ROUNDED.
027300     MOVE TIMESTAMP TO ACCT-UPDATED-TS.
027400 
027500     REWRITE ACCT-MASTER-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
027600     CLOSE CUENTAS.
027700 
027800*    ANOTA LA RETIRADA EN EL DIARIO DE MOVIMIENTOS: ORIGEN LA
027900*    CUENTA CARGADA, DESTINO EN BLANCO (NO HAY CUENTA RECEPTORA
028000*    EN UNA RETIRADA), SIN COMISION.
028100 500-ESCRIBIR-MOVIMIENTO.
028200     OPEN I-O F-MOVDIARIO.
028300     IF FS-MOVDIARIO NOT = "00"
028400         GO TO 9900-PSYS-ERR.
028500 
028600*    EL PREFIJO "W" DISTINGUE EN EL DIARIO LOS IDENTIFICADORES
028700*    DE RETIRADA DE LOS DE INGRESO ("D", BANK13) Y TRASPASO ("T",
028800*    BANK15) AL INSPECCIONAR EL FICHERO A SIMPLE VISTA.
028900     ADD 1 TO TRN-SECUENCIAL.
029000     STRING "W" TIMESTAMP ACCT-NUMBER-E TRN-SECUENCIAL
029100         DELIMITED BY SIZE INTO MOV-ID-GEN.
029200 
029300     MOVE MOV-ID-GEN             TO TRN-ID.
029400     MOVE ACCT-NUMBER-E        TO TRN-FROM-ACCT-NUMBER.
029500     MOVE SPACES                TO TRN-TO-ACCT-NUMBER.
029600     MOVE "WITHDRAW"            TO TRN-TYPE.
029700     MOVE AMOUNT             TO TRN-AMOUNT.
029800     MOVE 0                     TO TRN-FEE.
029900     MOVE TIMESTAMP          TO TRN-CREATED-TS.
030000 
030100     WRITE TRN-JOURNAL-RECORD INVALID KEY GO TO 9900-PSYS-ERR.
030200     CLOSE F-MOVDIARIO.
030300 
030400*    RETIRADA ACEPTADA: DEVUELVE EL IMPORTE RETIRADO Y EL SALDO
030500*    RESULTANTE.
030600 550-RESPUESTA-OK.
030700     MOVE 0                    TO RETURN-CODE.
030800     MOVE "OK"                 TO RETURN-MSG.
030900     MOVE AMOUNT            TO AMOUNT-OUT.
031000     MOVE ACCT-BALANCE         TO BALANCE-OUT.
031100     GO TO 900-FIN.
031200 
031300*    LA CUENTA INDICADA NO ESTA EN EL MAESTRO.
031400 250-CUENTA-NO-EXISTE.
031500     CLOSE CUENTAS.
031600     MOVE 30 TO RETURN-CODE.
031700     MOVE "ACCOUNT NOT FOUND" TO RETURN-MSG.
031800     GO TO 900-FIN.
031900 
032000*    ERROR DE E/S SOBRE CUALQUIERA DE LOS DOS FICHEROS.
032100 9900-PSYS-ERR.
032200     MOVE "BANK14" TO CHECKERR.
032300     DISPLAY "BANK14 ERROR FS-CTA=" FS-CUENTAS
032400         " FS-MOV=" FS-MOVDIARIO.
032500     MOVE 90 TO RETURN-CODE.
032600     MOVE "INTERNAL ERROR" TO RETURN-MSG.
032700 
032800 900-FIN.
032900     GOBACK.
033000 
033100*    SUBRUTINA COMPARTIDA: TOMA LA FECHA DE HOY DEL SISTEMA PARA
033200*    EL BARRIDO DEL LIMITE DIARIO.
033300 960-OBTENER-FECHA-HOY.
033400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
033500     MOVE ANO TO FH-YYYY.
033600     MOVE MES TO FH-MM.
033700     MOVE DIA TO FH-DD.
033800 
033900*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL MAESTRO DE
034000*    CUENTAS SI AUN NO EXISTE EN DISCO.
034100 970-FORZAR-CREACION-CUENTAS.
034200     OPEN I-O CUENTAS CLOSE CUENTAS.
034300 
034400*    SUBRUTINA COMPARTIDA: FUERZA LA CREACION DEL DIARIO DE
034500*    MOVIMIENTOS SI AUN NO EXISTE EN DISCO.
034600 980-FORZAR-CREACION-DIARIO.
034700     OPEN I-O F-MOVDIARIO CLOSE F-MOVDIARIO.
